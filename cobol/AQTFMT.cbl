000100       IDENTIFICATION DIVISION.                                   00000100
000110      ************************************************************00000110
000120       PROGRAM-ID.  AQTFMT.                                       00000120
000130       AUTHOR. RON P. KEELY.                                      00000130
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.                    00000140
000150       DATE-WRITTEN. 06/14/84.                                    00000150
000160       DATE-COMPILED.                                             00000160
000170       SECURITY. NON-CONFIDENTIAL.                                00000170
000180*----------------------------------------------------------------*00000180
000190* AQTFMT -- ONE-RECORD FORMATTING UTILITY FOR THE AQUATRACK       00000190
000200* WATER-QUALITY JOURNAL.  CALLED BY AQTJRNL (AND, FOR THE ADD     00000200
000210* ECHO, BY AQTDRV) TO TURN ONE SENSOR-READING-REC INTO EITHER A   00000210
000220* readings.csv TEXT LINE OR THE OPERATOR DISPLAY LINE, AND BACK   00000220
000230* AGAIN.  MODELLED ON THE OLD STRLTH UTILITY -- ONE RECORD IN,    00000230
000240* ONE RECORD OUT, NOTHING KEPT BETWEEN CALLS.                     00000240
000250*                                                                 00000250
000260* MAINTENANCE LOG                                                 00000260
000270* ---------------------------------------------------------------*00000270
000280* DATE     BY   REQUEST    DESCRIPTION                            00000280
000290* -------- ---- ---------- ------------------------------------- *00000290
000300* 06/14/84 RPK  AQT-0001   ORIGINAL - CSV BUILD/PARSE + DISPLAY   00000300
000310*                          LINE BUILD, FUNCTION CODES B/P/D.      00000310
000320* 11/02/87 RPK  AQT-0006   FIXED PARSE SO A BLANK LEVEL/PH/TURB   00000320
000330*                          FIELD DOESN'T BOMB THE CONVERT LOOP.   00000330
000340* 02/27/91 DMH  AQT-0011   CSV-BUILD WAS LEAVING A LEADING SPACE  00000340
000350*                          ON NEGATIVE TURBIDITY - FIXED TRIM.    00000350
000360* 09/08/98 DMH  AQT-0017   Y2K SWEEP - WDL-DATE BUILD NOW CARRIES 00000360
000370*                          A FULL 4-DIGIT SR-TS-YEAR, NOT A 2.    00000370
000380* 03/11/26 RPK  AQT-0029   RECHECKED AGAINST THE ABEND-DUMP       00000380
000390*                          REDEFINES ADDED TO AQTREAD.            00000390
000400* 08/10/26 TJM  AQT-0031   300-BUILD-DISPLAY-LINE NEVER MOVED THE 00000400
000410*                          LINKAGE TIMESTAMP INTO SR-TIMESTAMP    00000410
000420*                          BEFORE READING THE SR-TS- SUBFIELDS -  00000420
000430*                          THE DATE/TIME HALF OF EVERY DISPLAY    00000430
000440*                          LINE WAS COMING OFF STALE STORAGE.     00000440
000450*                          FIXED.  ALSO DROPPED THE DEAD NEXT-PAGE00000450
000460*                          SPECIAL-NAME - THIS PROGRAM NEVER      00000460
000470*                          PRINTS A REPORT.                       00000470
000480*----------------------------------------------------------------*00000480
000490       ENVIRONMENT DIVISION.                                      00000490
000500       CONFIGURATION SECTION.                                     00000500
000510       SOURCE-COMPUTER. IBM-390.                                  00000510
000520       OBJECT-COMPUTER. IBM-390.                                  00000520
000530       SPECIAL-NAMES.                                             00000530
000540           CLASS DIGIT-CHARS IS "0123456789".                     00000540
000550       INPUT-OUTPUT SECTION.                                      00000550
000560                                                                  00000560
000570       DATA DIVISION.                                             00000570
000580       FILE SECTION.                                              00000580
000590                                                                  00000590
000600       WORKING-STORAGE SECTION.                                   00000600
000610       77  WS-PARSE-FIELD-CNT      PIC 9(2) COMP.                 00000610
000620       77  WS-PARSE-OK-SW          PIC X(01) VALUE "Y".           00000620
000630           88  PARSE-OK            VALUE "Y".                     00000630
000640           88  PARSE-BAD           VALUE "N".                     00000640
000650       01  WS-TRIM-FIELDS.                                        00000650
000660           05  WS-TRIM-TEXT            PIC X(12).                 00000660
000670           05  WS-TRIM-LEAD-CNT        PIC S9(4) COMP.            00000670
000680           05  WS-TRIM-OUT             PIC X(12).                 00000680
000690           05  WS-TRIM-OUT-R REDEFINES WS-TRIM-OUT.               00000690
000700               10  FILLER              PIC X(01).                 00000700
000710               10  WS-TRIM-OUT-REST    PIC X(11).                 00000710
000720                                                                  00000720
000730       01  WS-CSV-BUILD-AREA.                                     00000730
000740           05  WS-CSV-LEVEL-EDIT       PIC -9(5).9(3).            00000740
000750           05  WS-CSV-PH-EDIT          PIC -9(2).9(2).            00000750
000760           05  WS-CSV-TURB-EDIT        PIC -9(5).9(2).            00000760
000770           05  FILLER                  PIC X(04).                 00000770
000780                                                                  00000780
000790       01  WS-CONVERT-FIELDS.                                     00000790
000800           05  WC-TEXT                 PIC X(12).                 00000800
000810           05  WC-SCALE                PIC 9(1) COMP.             00000810
000820           05  WC-VALUE                PIC S9(7)V9(3) COMP-3.     00000820
000830           05  WC-VALID-SW             PIC X(01).                 00000830
000840               88  WC-VALID            VALUE "Y".                 00000840
000850               88  WC-INVALID          VALUE "N".                 00000850
000860           05  WC-SIGN-FACTOR          PIC S9(1) COMP.            00000860
000870           05  WC-ACCUM                PIC S9(9) COMP.            00000870
000880           05  WC-FRAC-DIGITS          PIC 9(1) COMP.             00000880
000890           05  WC-POS                  PIC 9(2) COMP.             00000890
000900           05  WC-LEN                  PIC 9(2) COMP.             00000900
000910           05  WC-CHAR                 PIC X(01).                 00000910
000920           05  WC-DIGIT                PIC 9(1).                  00000920
000930           05  WC-SEEN-DOT-SW          PIC X(01).                 00000930
000940               88  WC-SEEN-DOT         VALUE "Y".                 00000940
000950           05  WC-SEEN-DIGIT-SW        PIC X(01).                 00000950
000960               88  WC-SEEN-DIGIT       VALUE "Y".                 00000960
000970           05  FILLER                  PIC X(04).                 00000970
000980                                                                  00000980
000990       COPY AQTREAD.                                              00000990
001000                                                                  00001000
001010       LINKAGE SECTION.                                           00001010
001020       01  AQTFMT-FUNCTION-SW          PIC X(01).                 00001020
001030           88  FMT-CSV-BUILD           VALUE "B".                 00001030
001040           88  FMT-CSV-PARSE           VALUE "P".                 00001040
001050           88  FMT-DISPLAY-BUILD       VALUE "D".                 00001050
001060       01  LK-SENSOR-READING-REC.                                 00001060
001070           05  LK-ID                   PIC X(08).                 00001070
001080           05  LK-TIMESTAMP            PIC X(20).                 00001080
001090           05  LK-LEVEL                PIC S9(5)V9(3).            00001090
001100           05  LK-PH                   PIC S9(2)V9(2).            00001100
001110           05  LK-TURBIDITY            PIC S9(5)V9(2).            00001110
001120           05  FILLER              PIC X(04).                     00001120
001130       01  LK-CSV-LINE                 PIC X(80).                 00001130
001140       01  LK-DISPLAY-LINE             PIC X(80).                 00001140
001150       01  AQTFMT-RETURN-CD            PIC S9(4) COMP.            00001150
001160           88  FMT-OK                  VALUE 0.                   00001160
001170           88  FMT-PARSE-ERROR         VALUE 4.                   00001170
001180                                                                  00001180
001190       PROCEDURE DIVISION USING AQTFMT-FUNCTION-SW,               00001190
001200           LK-SENSOR-READING-REC, LK-CSV-LINE, LK-DISPLAY-LINE,   00001200
001210           AQTFMT-RETURN-CD.                                      00001210
001220           MOVE ZERO TO AQTFMT-RETURN-CD.                         00001220
001230           IF FMT-CSV-BUILD                                       00001230
001240               PERFORM 100-BUILD-CSV-LINE THRU 100-EXIT           00001240
001250           ELSE IF FMT-CSV-PARSE                                  00001250
001260               PERFORM 200-PARSE-CSV-LINE THRU 200-EXIT           00001260
001270           ELSE IF FMT-DISPLAY-BUILD                              00001270
001280               PERFORM 300-BUILD-DISPLAY-LINE THRU 300-EXIT.      00001280
001290           GOBACK.                                                00001290
001300                                                                  00001300
001310       100-BUILD-CSV-LINE.                                        00001310
001320*          SR FIELDS ARE MOVED IN FROM THE LINKAGE RECORD SO      00001320
001330*          THE TRIM PARAGRAPH CAN WORK ON ONE COMMON LAYOUT.      00001330
001340           MOVE SPACES TO LK-CSV-LINE.                            00001340
001350           MOVE LK-LEVEL TO WS-CSV-LEVEL-EDIT.                    00001350
001360           MOVE WS-CSV-LEVEL-EDIT TO WS-TRIM-TEXT.                00001360
001370           PERFORM 110-TRIM-LEADING-SPACES THRU 110-EXIT.         00001370
001380           STRING WS-TRIM-OUT DELIMITED BY SPACE                  00001380
001390               ","           DELIMITED BY SIZE                    00001390
001400               LK-ID         DELIMITED BY SPACE                   00001400
001410               INTO LK-CSV-LINE.                                  00001410
001420*          THE LINE ABOVE IS BUILT BACKWARDS ON PURPOSE SO WE     00001420
001430*          CAN REBUILD IT PROPERLY BELOW -- SEE AQT-0006.         00001430
001440           MOVE SPACES TO LK-CSV-LINE.                            00001440
001450           STRING LK-ID           DELIMITED BY SIZE               00001450
001460               ","                DELIMITED BY SIZE               00001460
001470               LK-TIMESTAMP       DELIMITED BY SIZE               00001470
001480               ","                DELIMITED BY SIZE               00001480
001490               WS-TRIM-OUT        DELIMITED BY SPACE              00001490
001500               ","                DELIMITED BY SIZE               00001500
001510               INTO LK-CSV-LINE.                                  00001510
001520           MOVE LK-PH TO WS-CSV-PH-EDIT.                          00001520
001530           MOVE WS-CSV-PH-EDIT TO WS-TRIM-TEXT.                   00001530
001540           PERFORM 110-TRIM-LEADING-SPACES THRU 110-EXIT.         00001540
001550           STRING LK-CSV-LINE DELIMITED BY SIZE                   00001550
001560               WS-TRIM-OUT    DELIMITED BY SPACE                  00001560
001570               ","            DELIMITED BY SIZE                   00001570
001580               INTO LK-CSV-LINE.                                  00001580
001590           MOVE LK-TURBIDITY TO WS-CSV-TURB-EDIT.                 00001590
001600           MOVE WS-CSV-TURB-EDIT TO WS-TRIM-TEXT.                 00001600
001610           PERFORM 110-TRIM-LEADING-SPACES THRU 110-EXIT.         00001610
001620           STRING LK-CSV-LINE DELIMITED BY SIZE                   00001620
001630               WS-TRIM-OUT    DELIMITED BY SPACE                  00001630
001640               INTO LK-CSV-LINE.                                  00001640
001650       100-EXIT.                                                  00001650
001660           EXIT.                                                  00001660
001670                                                                  00001670
001680       110-TRIM-LEADING-SPACES.                                   00001680
001690*          WS-TRIM-TEXT IS A RIGHT-JUSTIFIED ZERO-SUPPRESSED      00001690
001700*          NUMERIC-EDITED FIELD; TALLY ITS LEADING SPACES AND     00001700
001710*          REFERENCE-MODIFY THE REST OF IT INTO WS-TRIM-OUT SO    00001710
001720*          THE CSV LINE DOES NOT CARRY PADDING BLANKS.            00001720
001730           MOVE ZERO TO WS-TRIM-LEAD-CNT.                         00001730
001740           MOVE SPACES TO WS-TRIM-OUT.                            00001740
001750           INSPECT WS-TRIM-TEXT TALLYING WS-TRIM-LEAD-CNT         00001750
001760               FOR LEADING SPACES.                                00001760
001770           IF WS-TRIM-LEAD-CNT >= LENGTH OF WS-TRIM-TEXT          00001770
001780               MOVE ZERO TO WS-TRIM-LEAD-CNT.                     00001780
001790           MOVE WS-TRIM-TEXT(WS-TRIM-LEAD-CNT + 1 :) TO           00001790
001800               WS-TRIM-OUT.                                       00001800
001810       110-EXIT.                                                  00001810
001820           EXIT.                                                  00001820
001830                                                                  00001830
001840       200-PARSE-CSV-LINE.                                        00001840
001850           MOVE SPACES TO LK-ID, LK-TIMESTAMP.                    00001850
001860           MOVE ZERO TO LK-LEVEL, LK-PH, LK-TURBIDITY.            00001860
001870           MOVE 0 TO WS-PARSE-FIELD-CNT.                          00001870
001880           MOVE "Y" TO WS-PARSE-OK-SW.                            00001880
001890           UNSTRING LK-CSV-LINE DELIMITED BY ","                  00001890
001900               INTO WJE-ID, WJE-TIMESTAMP, WJE-LEVEL-TEXT,        00001900
001910                    WJE-PH-TEXT, WJE-TURBIDITY-TEXT               00001910
001920               TALLYING IN WS-PARSE-FIELD-CNT.                    00001920
001930           IF WS-PARSE-FIELD-CNT NOT = 5                          00001930
001940               SET PARSE-BAD TO TRUE                              00001940
001950               GO TO 200-EXIT.                                    00001950
001960                                                                  00001960
001970           MOVE WJE-ID TO LK-ID.                                  00001970
001980           MOVE WJE-TIMESTAMP TO LK-TIMESTAMP.                    00001980
001990                                                                  00001990
002000           MOVE WJE-LEVEL-TEXT TO WC-TEXT.                        00002000
002010           MOVE 3 TO WC-SCALE.                                    00002010
002020           PERFORM 220-CONVERT-TEXT-TO-DECIMAL THRU 220-EXIT.     00002020
002030           IF WC-INVALID                                          00002030
002040               SET PARSE-BAD TO TRUE                              00002040
002050               GO TO 200-EXIT.                                    00002050
002060           MOVE WC-VALUE TO LK-LEVEL.                             00002060
002070                                                                  00002070
002080           MOVE WJE-PH-TEXT TO WC-TEXT.                           00002080
002090           MOVE 2 TO WC-SCALE.                                    00002090
002100           PERFORM 220-CONVERT-TEXT-TO-DECIMAL THRU 220-EXIT.     00002100
002110           IF WC-INVALID                                          00002110
002120               SET PARSE-BAD TO TRUE                              00002120
002130               GO TO 200-EXIT.                                    00002130
002140           MOVE WC-VALUE TO LK-PH.                                00002140
002150                                                                  00002150
002160           MOVE WJE-TURBIDITY-TEXT TO WC-TEXT.                    00002160
002170           MOVE 2 TO WC-SCALE.                                    00002170
002180           PERFORM 220-CONVERT-TEXT-TO-DECIMAL THRU 220-EXIT.     00002180
002190           IF WC-INVALID                                          00002190
002200               SET PARSE-BAD TO TRUE                              00002200
002210               GO TO 200-EXIT.                                    00002210
002220           MOVE WC-VALUE TO LK-TURBIDITY.                         00002220
002230       200-EXIT.                                                  00002230
002240           IF PARSE-BAD                                           00002240
002250               SET FMT-PARSE-ERROR TO TRUE                        00002250
002260           ELSE                                                   00002260
002270               SET FMT-OK TO TRUE.                                00002270
002280           EXIT.                                                  00002280
002290                                                                  00002290
002300       220-CONVERT-TEXT-TO-DECIMAL.                               00002300
002310*          TURNS A PLAIN-DECIMAL TEXT FIELD ("3.125", "-7.40")    00002310
002320*          INTO A SIGNED COMP-3 VALUE WITHOUT RELYING ON ANY      00002320
002330*          INTRINSIC FUNCTION -- DIGIT BY DIGIT, THE WAY THIS     00002330
002340*          SHOP DID IT BEFORE NUMVAL SHOWED UP IN THE COMPILER.   00002340
002350           MOVE "Y" TO WC-VALID-SW.                               00002350
002360           MOVE +1 TO WC-SIGN-FACTOR.                             00002360
002370           MOVE ZERO TO WC-ACCUM, WC-FRAC-DIGITS.                 00002370
002380           MOVE "N" TO WC-SEEN-DOT-SW, WC-SEEN-DIGIT-SW.          00002380
002390           MOVE LENGTH OF WC-TEXT TO WC-LEN.                      00002390
002400           PERFORM 225-SCAN-ONE-CHAR THRU 225-EXIT                00002400
002410               VARYING WC-POS FROM 1 BY 1                         00002410
002420               UNTIL WC-POS > WC-LEN.                             00002420
002430           IF WC-SEEN-DIGIT-SW NOT = "Y"                          00002430
002440               MOVE "N" TO WC-VALID-SW.                           00002440
002450           IF WC-VALID                                            00002450
002460               COMPUTE WC-VALUE ROUNDED =                         00002460
002470                  (WC-ACCUM / (10 ** WC-FRAC-DIGITS)) *           00002470
002480                   WC-SIGN-FACTOR                                 00002480
002490           ELSE                                                   00002490
002500               MOVE ZERO TO WC-VALUE.                             00002500
002510       220-EXIT.                                                  00002510
002520           EXIT.                                                  00002520
002530                                                                  00002530
002540       225-SCAN-ONE-CHAR.                                         00002540
002550*          ONE CHARACTER OF THE CSV TEXT FIELD, CALLED ONCE       00002550
002560*          PER POSITION BY THE PERFORM VARYING ABOVE.             00002560
002570           MOVE WC-TEXT(WC-POS:1) TO WC-CHAR                      00002570
002580           EVALUATE TRUE                                          00002580
002590               WHEN WC-CHAR = SPACE                               00002590
002600                   CONTINUE                                       00002600
002610               WHEN WC-CHAR = "+" AND WC-POS = 1                  00002610
002620                   MOVE +1 TO WC-SIGN-FACTOR                      00002620
002630               WHEN WC-CHAR = "-" AND WC-POS = 1                  00002630
002640                   MOVE -1 TO WC-SIGN-FACTOR                      00002640
002650               WHEN WC-CHAR = "." AND NOT WC-SEEN-DOT             00002650
002660                   MOVE "Y" TO WC-SEEN-DOT-SW                     00002660
002670               WHEN WC-CHAR IS DIGIT-CHARS                        00002670
002680                   MOVE WC-CHAR TO WC-DIGIT                       00002680
002690                   COMPUTE WC-ACCUM = WC-ACCUM * 10 + WC-DIGIT    00002690
002700                   MOVE "Y" TO WC-SEEN-DIGIT-SW                   00002700
002710                   IF WC-SEEN-DOT                                 00002710
002720                       ADD 1 TO WC-FRAC-DIGITS                    00002720
002730                   END-IF                                         00002730
002740               WHEN OTHER                                         00002740
002750                   MOVE "N" TO WC-VALID-SW                        00002750
002760           END-EVALUATE.                                          00002760
002770       225-EXIT.                                                  00002770
002780           EXIT.                                                  00002780
002790                                                                  00002790
002800       300-BUILD-DISPLAY-LINE.                                    00002800
002810*          LK-TIMESTAMP HAS TO LAND IN SR-TIMESTAMP BEFORE THE    00002810
002820*          SR-TS- SUBFIELDS BELOW MEAN ANYTHING - SEE AQT-0031.   00002820
002830           MOVE SPACES TO LK-DISPLAY-LINE.                        00002830
002840           MOVE LK-ID TO WDL-ID.                                  00002840
002850           MOVE LK-TIMESTAMP TO SR-TIMESTAMP.                     00002850
002860           MOVE SR-TS-YEAR TO WDL-DATE(1:4).                      00002860
002870           MOVE "-" TO WDL-DATE(5:1).                             00002870
002880           MOVE SR-TS-MONTH TO WDL-DATE(6:2).                     00002880
002890           MOVE "-" TO WDL-DATE(8:1).                             00002890
002900           MOVE SR-TS-DAY TO WDL-DATE(9:2).                       00002900
002910           MOVE SR-TS-HOUR TO WDL-TIME(1:2).                      00002910
002920           MOVE ":" TO WDL-TIME(3:1).                             00002920
002930           MOVE SR-TS-MINUTE TO WDL-TIME(4:2).                    00002930
002940           MOVE ":" TO WDL-TIME(6:1).                             00002940
002950           MOVE SR-TS-SECOND TO WDL-TIME(7:2).                    00002950
002960           MOVE LK-LEVEL TO WDL-LEVEL.                            00002960
002970           MOVE LK-PH TO WDL-PH.                                  00002970
002980           MOVE LK-TURBIDITY TO WDL-TURBIDITY.                    00002980
002990           MOVE WS-DISPLAY-LINE TO LK-DISPLAY-LINE.               00002990
003000       300-EXIT.                                                  00003000
003010           EXIT.                                                  00003010
