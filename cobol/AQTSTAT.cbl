000100       IDENTIFICATION DIVISION.                                   00000100
000110      ************************************************************00000110
000120       PROGRAM-ID.  AQTSTAT.                                      00000120
000130       AUTHOR. JON SAYLES.                                        00000130
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.                    00000140
000150       DATE-WRITTEN. 06/14/84.                                    00000150
000160       DATE-COMPILED.                                             00000160
000170       SECURITY. NON-CONFIDENTIAL.                                00000170
000180*----------------------------------------------------------------*00000180
000190* AQTSTAT -- RUNNING AVERAGE/MIN/MAX CALCULATOR FOR THE WATER     00000190
000200* LEVEL READINGS IN THE AQUATRACK JOURNAL.  CALLED ONCE PER       00000200
000210* TABLE ENTRY BY AQTJRNL'S 400-COMPUTE-STATS, THE SAME WAY THE    00000210
000220* OLD CLCLBCST WAS CALLED ONCE PER INPUT LINE.  RUNNING TOTALS    00000220
000230* LIVE IN WORKING-STORAGE AND SURVIVE ACROSS CALLS UNTIL THE      00000230
000240* CALLER SENDS FUNCTION CODE "R" TO RESET THEM.                   00000240
000250*                                                                 00000250
000260* MAINTENANCE LOG                                                 00000260
000270* ---------------------------------------------------------------*00000270
000280* DATE     BY   REQUEST    DESCRIPTION                            00000280
000290* -------- ---- ---------- ------------------------------------- *00000290
000300* 06/14/84 JS   AQT-0002   ORIGINAL - RESET/ACCUM/FINAL FUNCTION  00000300
000310*                          CODES, STRICT </> TIE RULE ON MIN/MAX. 00000310
000320* 11/02/87 RPK  AQT-0007   ADDED LK-READING-COUNT TO THE FINAL    00000320
000330*                          RESULTS SO THE DRIVER CAN SUPPRESS     00000330
000340*                          STATS ON AN EMPTY JOURNAL.             00000340
000350* 02/27/91 DMH  AQT-0012   TEMP-SUM WAS S9(7)V99, OVERFLOWED ON   00000350
000360*                          A FULL SEASON OF READINGS - WIDENED.   00000360
000370* 09/08/98 DMH  AQT-0017   Y2K SWEEP - NO DATE FIELDS HERE, LOG   00000370
000380*                          ENTRY ONLY, NOTHING TO CHANGE.         00000380
000390* 03/11/26 RPK  AQT-0029   RECHECKED FOR THE AQUATRACK CONVERSION 00000390
000400*                          -- CALC LOGIC UNCHANGED, NEW CALLER.   00000400
000410* 08/10/26 TJM  AQT-0031   STATS NOW CARRY BACK THE TABLE INDEX   00000410
000420*                          OF THE MIN/MAX HOLDER, NOT JUST ITS    00000420
000430*                          LEVEL, SO AQTJRNL CAN PRINT THE WHOLE  00000430
000440*                          READING.  DROPPED THE DEAD NEXT-PAGE   00000440
000450*                          SPECIAL-NAME - THIS PROGRAM NEVER      00000450
000460*                          PRINTS A REPORT.                       00000460
000470* 08/10/26 TJM  AQT-0033   PUT SPECIAL-NAMES BACK WITH A REAL     00000470
000480*                          UPSI TRACE SWITCH (SHOP STD FOR A      00000480
000490*                          CALLED SUBPROGRAM WITH NO REPORT OF    00000490
000500*                          ITS OWN), AND WIDENED RT-SUM/TEMP-SUM  00000500
000510*                          TO 3 DECIMALS - THEY WERE ONLY 2,      00000510
000520*                          TRUNCATING THE LOW-ORDER DIGIT OF      00000520
000530*                          EVERY LEVEL READING BEFORE IT WAS      00000530
000540*                          EVER ADDED IN.                         00000540
000550*----------------------------------------------------------------*00000550
000560       ENVIRONMENT DIVISION.                                      00000560
000570       CONFIGURATION SECTION.                                     00000570
000580       SOURCE-COMPUTER. IBM-390.                                  00000580
000590       OBJECT-COMPUTER. IBM-390.                                  00000590
000600       SPECIAL-NAMES.                                             00000600
000610           UPSI-0 IS AQT-TRACE-SWITCH.                            00000610
000620       INPUT-OUTPUT SECTION.                                      00000620
000630                                                                  00000630
000640       DATA DIVISION.                                             00000640
000650       FILE SECTION.                                              00000650
000660                                                                  00000660
000670       WORKING-STORAGE SECTION.                                   00000670
000680       77  RT-MIN-MAX-SET-SW       PIC X(01) VALUE "N".           00000680
000690           88  RT-MIN-MAX-SET      VALUE "Y".                     00000690
000700       77  TEMP-SUM                PIC S9(9)V9(3) COMP-3.         00000700
000710       01  RUNNING-TOTALS.                                        00000710
000720           05  RT-COUNT                PIC 9(5) COMP.             00000720
000730           05  RT-SUM                  PIC S9(9)V9(3) COMP-3.     00000730
000740*          THE THREE REDEFINES BELOW GIVE 1000-ABEND-RTN A RAW    00000740
000750*          BYTE VIEW OF THE RUNNING TOTALS WHEN A BAD READING     00000750
000760*          SLIPS PAST AQTFMT AND BLOWS UP 200-ACCUM-READING.      00000760
000770           05  RT-SUM-BYTES REDEFINES RT-SUM PIC X(07).           00000770
000780           05  RT-MIN-LEVEL             PIC S9(5)V9(3) COMP-3.    00000780
000790           05  RT-MIN-LEVEL-BYTES REDEFINES RT-MIN-LEVEL          00000790
000800                                        PIC X(04).                00000800
000810           05  RT-MAX-LEVEL             PIC S9(5)V9(3) COMP-3.    00000810
000820           05  RT-MAX-LEVEL-BYTES REDEFINES RT-MAX-LEVEL          00000820
000830                                        PIC X(04).                00000830
000840           05  RT-MIN-IDX              PIC 9(4) COMP.             00000840
000850           05  RT-MAX-IDX              PIC 9(4) COMP.             00000850
000860           05  FILLER                  PIC X(04).                 00000860
000870                                                                  00000870
000880       LINKAGE SECTION.                                           00000880
000890       01  AQTSTAT-FUNCTION-SW         PIC X(01).                 00000890
000900           88  STAT-RESET              VALUE "R".                 00000900
000910           88  STAT-ACCUM              VALUE "A".                 00000910
000920           88  STAT-FINAL              VALUE "F".                 00000920
000930       01  LK-LEVEL-VALUE              PIC S9(5)V9(3).            00000930
000940       01  LK-IDX-VALUE                PIC 9(4) COMP.             00000940
000950       01  LK-STAT-RESULTS.                                       00000950
000960           05  LK-READING-COUNT        PIC 9(5) COMP.             00000960
000970           05  LK-AVG-LEVEL            PIC S9(5)V9(3).            00000970
000980           05  LK-MIN-LEVEL            PIC S9(5)V9(3).            00000980
000990           05  LK-MAX-LEVEL            PIC S9(5)V9(3).            00000990
001000           05  LK-MIN-IDX              PIC 9(4) COMP.             00001000
001010           05  LK-MAX-IDX              PIC 9(4) COMP.             00001010
001020           05  FILLER                  PIC X(04).                 00001020
001030       01  AQTSTAT-RETURN-CD           PIC S9(4) COMP.            00001030
001040           88  STAT-OK                 VALUE 0.                   00001040
001050                                                                  00001050
001060       PROCEDURE DIVISION USING AQTSTAT-FUNCTION-SW, LK-LEVEL-VALU00001060
001070           LK-IDX-VALUE, LK-STAT-RESULTS, AQTSTAT-RETURN-CD.      00001070
001080           IF STAT-RESET                                          00001080
001090               PERFORM 100-RESET-TOTALS THRU 100-EXIT             00001090
001100           ELSE IF STAT-ACCUM                                     00001100
001110               PERFORM 200-ACCUM-READING THRU 200-EXIT            00001110
001120           ELSE IF STAT-FINAL                                     00001120
001130               PERFORM 300-BUILD-FINAL-RESULTS THRU 300-EXIT.     00001130
001140                                                                  00001140
001150           MOVE ZERO TO AQTSTAT-RETURN-CD.                        00001150
001160           GOBACK.                                                00001160
001170                                                                  00001170
001180       100-RESET-TOTALS.                                          00001180
001190           MOVE ZERO TO RT-COUNT, RT-SUM.                         00001190
001200           MOVE ZERO TO RT-MIN-LEVEL, RT-MAX-LEVEL.               00001200
001210           MOVE ZERO TO RT-MIN-IDX, RT-MAX-IDX.                   00001210
001220           MOVE "N" TO RT-MIN-MAX-SET-SW.                         00001220
001230       100-EXIT.                                                  00001230
001240           EXIT.                                                  00001240
001250                                                                  00001250
001260       200-ACCUM-READING.                                         00001260
001270           ADD 1 TO RT-COUNT.                                     00001270
001280           ADD LK-LEVEL-VALUE TO RT-SUM.                          00001280
001290           IF NOT RT-MIN-MAX-SET                                  00001290
001300               MOVE LK-LEVEL-VALUE TO RT-MIN-LEVEL, RT-MAX-LEVEL  00001300
001310               MOVE LK-IDX-VALUE TO RT-MIN-IDX, RT-MAX-IDX        00001310
001320               SET RT-MIN-MAX-SET TO TRUE                         00001320
001330           ELSE                                                   00001330
001340*              STRICT < / > SO A TIE WITH THE CURRENT MIN/MAX     00001340
001350*              KEEPS THE FIRST READING THAT REACHED IT (THE       00001350
001360*              BUSINESS RULE CALLS FOR FIRST-SEEN ON A TIE).      00001360
001370               IF LK-LEVEL-VALUE < RT-MIN-LEVEL                   00001370
001380                   MOVE LK-LEVEL-VALUE TO RT-MIN-LEVEL            00001380
001390                   MOVE LK-IDX-VALUE TO RT-MIN-IDX                00001390
001400               END-IF                                             00001400
001410               IF LK-LEVEL-VALUE > RT-MAX-LEVEL                   00001410
001420                   MOVE LK-LEVEL-VALUE TO RT-MAX-LEVEL            00001420
001430                   MOVE LK-IDX-VALUE TO RT-MAX-IDX                00001430
001440               END-IF.                                            00001440
001450       200-EXIT.                                                  00001450
001460           EXIT.                                                  00001460
001470                                                                  00001470
001480       300-BUILD-FINAL-RESULTS.                                   00001480
001490           MOVE RT-COUNT TO LK-READING-COUNT.                     00001490
001500           MOVE RT-MIN-LEVEL TO LK-MIN-LEVEL.                     00001500
001510           MOVE RT-MAX-LEVEL TO LK-MAX-LEVEL.                     00001510
001520           MOVE RT-MIN-IDX TO LK-MIN-IDX.                         00001520
001530           MOVE RT-MAX-IDX TO LK-MAX-IDX.                         00001530
001540           IF RT-COUNT = ZERO                                     00001540
001550               MOVE ZERO TO LK-AVG-LEVEL                          00001550
001560           ELSE                                                   00001560
001570               COMPUTE TEMP-SUM ROUNDED = RT-SUM / RT-COUNT       00001570
001580               MOVE TEMP-SUM TO LK-AVG-LEVEL.                     00001580
001590           IF AQT-TRACE-SWITCH                                    00001590
001600               DISPLAY "AQTSTAT FINAL: COUNT=" RT-COUNT           00001600
001610                   " SUM=" RT-SUM " AVG=" LK-AVG-LEVEL.           00001610
001620       300-EXIT.                                                  00001620
001630           EXIT.                                                  00001630
