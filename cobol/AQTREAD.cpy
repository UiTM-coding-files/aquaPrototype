000100******************************************************************00000100
000200* AQTREAD  --  SENSOR READING RECORD / IN-MEMORY JOURNAL TABLE    00000200
000300*                                                                 00000300
000400* ONE ENTRY = ONE SENSOR-READING TAKEN AT THE MONITORED SITE.     00000400
000500* THIS COPYBOOK IS SHARED BY AQTDRV, AQTJRNL, AQTFMT AND AQTSTAT  00000500
000600* SO THAT ALL FOUR PROGRAMS AGREE ON ONE LAYOUT FOR A READING.    00000600
000700*                                                                 00000700
000800* MAINTENANCE LOG                                                 00000800
000900* ---------------------------------------------------------------*00000900
001000* DATE     BY   REQUEST    DESCRIPTION                            00001000
001100* -------- ---- ---------- ------------------------------------- *00001100
001200* 06/14/84 RPK  AQT-0001   ORIGINAL COPYBOOK FOR THE AQUATRACK    00001200
001300*                          WATER-QUALITY JOURNAL CONVERSION.      00001300
001400* 11/02/87 RPK  AQT-0006   ADDED WS-JOURNAL-ENTRY REDEFINES FOR   00001400
001500*                          THE CSV TEXT VIEW (AQTFMT PARSE/BUILD).00001500
001600* 02/27/91 DMH  AQT-0011   ADDED WS-REPORT-DATE REDEFINES SO THE  00001600
001700*                          DISPLAY LINE CAN PULL Y/M/D SEPARATELY.00001700
001800* 09/08/98 DMH  AQT-0017   Y2K FIX - SR-TS-YEAR EXPANDED TO A     00001800
001810*                          4-DIGIT CENTURY, WAS CARRIED AS 2.     00001810
001900* 04/30/02 LKT  AQT-0022   BUMPED WS-JOURNAL-TABLE TO 9999 ROWS - 00001900
001910*                          FIELD SITES WERE TRIPPING THE OLD 2000 00001910
001920*                          ENTRY CEILING DURING STORM SEASON.     00001920
002000* 03/11/26 RPK  AQT-0029   ADDED SR-LEVEL-BYTES REDEFINES FOR THE 00002000
002010*                          ABEND DUMP PARAGRAPHS.                 00002010
002100******************************************************************00002100
002200*                                                                 00002200
002300* ONE JOURNAL ENTRY, FIXED-FORM WORKING STORAGE VIEW.             00002300
002400*                                                                 00002400
002500 01  SENSOR-READING-REC.                                          00002500
002600     05  SR-ID                       PIC X(08).                   00002600
002700     05  SR-TIMESTAMP                PIC X(20).                   00002700
002800*        SR-TIMESTAMP-PARTS REDEFINES THE ISO-8601 STORAGE        00002800
002900*        STRING SO THE DISPLAY PARAGRAPHS CAN SLICE OUT THE       00002900
003000*        DATE AND TIME WITHOUT A SEPARATE UNSTRING EVERY TIME.    00003000
003100     05  SR-TIMESTAMP-PARTS REDEFINES SR-TIMESTAMP.               00003100
003200         10  SR-TS-YEAR              PIC X(04).                   00003200
003300         10  SR-TS-DASH1             PIC X(01).                   00003300
003400         10  SR-TS-MONTH             PIC X(02).                   00003400
003500         10  SR-TS-DASH2             PIC X(01).                   00003500
003600         10  SR-TS-DAY               PIC X(02).                   00003600
003700         10  SR-TS-TSEP              PIC X(01).                   00003700
003800         10  SR-TS-HOUR              PIC X(02).                   00003800
003900         10  SR-TS-COLON1            PIC X(01).                   00003900
004000         10  SR-TS-MINUTE            PIC X(02).                   00004000
004100         10  SR-TS-COLON2            PIC X(01).                   00004100
004200         10  SR-TS-SECOND            PIC X(02).                   00004200
004300         10  SR-TS-ZULU              PIC X(01).                   00004300
004400     05  SR-LEVEL                    PIC S9(5)V9(3).              00004400
004410*        SR-LEVEL-BYTES LETS THE ABEND DISPLAY PARAGRAPHS SHOW    00004410
004420*        THE RAW BYTES OF A BAD LEVEL FIELD INSTEAD OF WHATEVER   00004420
004430*        GARBAGE THE DISPLAY-EDIT OF A BROKEN SIGN WOULD SHOW.    00004430
004440     05  SR-LEVEL-BYTES REDEFINES SR-LEVEL PIC X(06).             00004440
004500     05  SR-PH                       PIC S9(2)V9(2).              00004500
004600     05  SR-TURBIDITY                PIC S9(5)V9(2).              00004600
004700     05  FILLER                      PIC X(09).                   00004700
004800*                                                                 00004800
004900******************************************************************00004900
005000* WS-JOURNAL-ENTRY -- THE CSV TEXT VIEW OF ONE READING, USED BY   00005000
005100* AQTFMT WHEN BUILDING/PARSING A readings.csv LINE.  REDEFINES    00005100
005200* THE SAME STORAGE AS THE NUMERIC/EDITED FIELDS BELOW SO WE ONLY  00005200
005300* CARRY ONE COPY OF "ONE READING'S WORTH" OF SPACE.               00005300
005400******************************************************************00005400
005500 01  WS-JOURNAL-ENTRY.                                            00005500
005600     05  WJE-ID                      PIC X(08).                   00005600
005700     05  WJE-TIMESTAMP               PIC X(20).                   00005700
005800     05  WJE-LEVEL-TEXT              PIC X(10).                   00005800
005900     05  WJE-PH-TEXT                 PIC X(08).                   00005900
006000     05  WJE-TURBIDITY-TEXT          PIC X(09).                   00006000
006100     05  WJE-NUMERIC-VIEW REDEFINES WJE-LEVEL-TEXT.               00006100
006200         10  WJE-LEVEL-EDIT          PIC -9(5).9(3).              00006200
006300     05  FILLER                      PIC X(20).                   00006300
006400*                                                                 00006400
006500******************************************************************00006500
006600* WS-DISPLAY-LINE -- THE "DISPLAY FORMAT" RENDERING OF ONE        00006600
006700* READING, BUILT BY AQTFMT FOR THE LIST AND ADD-ECHO OPERATIONS.  00006700
006800*   ID | yyyy-MM-dd HH:mm:ss | level=N.NNNm pH=N.NN turb=N.NN     00006800
006900******************************************************************00006900
007000 01  WS-DISPLAY-LINE.                                             00007000
007100     05  WDL-ID                      PIC X(08).                   00007100
007200     05  FILLER                      PIC X(01) VALUE " ".         00007200
007300     05  WDL-BAR1                    PIC X(01) VALUE "|".         00007300
007400     05  FILLER                      PIC X(01) VALUE " ".         00007400
007500     05  WDL-DATE                    PIC X(10).                   00007500
007600     05  FILLER                      PIC X(01) VALUE " ".         00007600
007700     05  WDL-TIME                    PIC X(08).                   00007700
007800     05  FILLER                      PIC X(01) VALUE " ".         00007800
007900     05  WDL-BAR2                    PIC X(01) VALUE "|".         00007900
008000     05  FILLER                      PIC X(01) VALUE " ".         00008000
008100     05  WDL-LEVEL-LIT               PIC X(06) VALUE "level=".    00008100
008200     05  WDL-LEVEL                  PIC -9(5).9(3).               00008200
008300     05  WDL-LEVEL-UOM               PIC X(01) VALUE "m".         00008300
008400     05  FILLER                      PIC X(01) VALUE " ".         00008400
008500     05  WDL-PH-LIT                  PIC X(03) VALUE "pH=".       00008500
008600     05  WDL-PH                      PIC -9(2).9(2).              00008600
008700     05  FILLER                      PIC X(01) VALUE " ".         00008700
008800     05  WDL-TURB-LIT                PIC X(05) VALUE "turb=".     00008800
008900     05  WDL-TURBIDITY               PIC -9(5).9(2).              00008900
009000     05  FILLER                      PIC X(10) VALUE SPACES.      00009000
009100*                                                                 00009100
009200******************************************************************00009200
009300* WS-JOURNAL-TABLE -- THE WaterLinkedList ITSELF, HELD IN         00009300
009400* WORKING STORAGE FOR THE LIFE OF THE RUN.  INSERTION ORDER IS    00009400
009500* ENTRY ORDER (APPEND AT WJT-ENTRY-COUNT + 1); REMOVE SHIFTS THE  00009500
009600* TAIL OF THE TABLE UP ONE ROW, THE TABLE EQUIVALENT OF SPLICING  00009600
009700* A NODE OUT OF A SINGLY-LINKED LIST.                             00009700
009800******************************************************************00009800
009900 01  WS-JOURNAL-TABLE.                                            00009900
010000     05  WJT-ENTRY-COUNT             PIC 9(4) COMP.               00010000
010100     05  WJT-ENTRY OCCURS 9999 TIMES                              00010100
010200                   INDEXED BY WJT-IDX WJT-SRCH-IDX.               00010200
010300         10  WJT-ID                  PIC X(08).                   00010300
010400         10  WJT-TIMESTAMP           PIC X(20).                   00010400
010500         10  WJT-LEVEL               PIC S9(5)V9(3).              00010500
010600         10  WJT-PH                  PIC S9(2)V9(2).              00010600
010700         10  WJT-TURBIDITY           PIC S9(5)V9(2).              00010700
010800         10  FILLER                  PIC X(05).                   00010800
