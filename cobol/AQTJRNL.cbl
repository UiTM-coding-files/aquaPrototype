000100       IDENTIFICATION DIVISION.                                   00000100
000110      ************************************************************00000110
000120       PROGRAM-ID.  AQTJRNL.                                      00000120
000130       AUTHOR. JON SAYLES.                                        00000130
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.                    00000140
000150       DATE-WRITTEN. 06/14/84.                                    00000150
000160       DATE-COMPILED.                                             00000160
000170       SECURITY. NON-CONFIDENTIAL.                                00000170
000180*----------------------------------------------------------------*00000180
000190* AQTJRNL -- THE WATER-QUALITY JOURNAL ENGINE.  HOLDS THE         00000190
000200* ORDERED TABLE OF SENSOR READINGS IN WORKING-STORAGE FOR THE     00000200
000210* LIFE OF THE RUN AND DOES ALL THE LOAD/ADD/LIST/STATS/REMOVE/    00000210
000220* SAVE WORK FOR THE AQTDRV MENU.  CALLED ONCE PER MENU PICK,      00000220
000230* FUNCTION-CODE DRIVEN, THE SAME WAY PATSRCH USED TO DRIVE ITS    00000230
000240* EQUIPMENT-TABLE LOAD AND SEARCH OFF ONE JOB STEP.               00000240
000250*                                                                 00000250
000260* MAINTENANCE LOG                                                 00000260
000270* ---------------------------------------------------------------*00000270
000280* DATE     BY   REQUEST    DESCRIPTION                            00000280
000290* -------- ---- ---------- ------------------------------------- *00000290
000300* 06/14/84 JS   AQT-0003   ORIGINAL - LOAD/ADD/LIST/STATS/REMOVE/ 00000300
000310*                          SAVE FUNCTION CODES L/A/T/S/R/V.       00000310
000320* 11/02/87 RPK  AQT-0008   ADD NOW SKIPS BLANK readings.csv LINES 00000320
000330*                          ON LOAD INSTEAD OF BOMBING THE PARSE.  00000330
000340* 02/27/91 DMH  AQT-0013   REMOVE WAS LEAVING A HOLE IN THE       00000340
000350*                          TABLE INSTEAD OF SHIFTING - FIXED      00000350
000360*                          520-SHIFT-TABLE-UP.                    00000360
000370* 09/08/98 DMH  AQT-0017   Y2K SWEEP - TIMESTAMP STAMPED ON ADD   00000370
000380*                          NOW CARRIES A 4-DIGIT CENTURY.         00000380
000390* 04/30/02 LKT  AQT-0022   WJT-ENTRY BUMPED TO 9999 ROWS TO       00000390
000400*                          MATCH THE AQTREAD COPYBOOK CHANGE.     00000400
000410* 03/11/26 RPK  AQT-0029   CONVERTED FROM THE OLD PATSRCH JOB     00000410
000420*                          STEP TO A CALLABLE ENGINE FOR THE      00000420
000430*                          AQUATRACK MENU DRIVER.                 00000430
000440* 08/10/26 TJM  AQT-0031   STATS NOW PASSES THE WJT INDEX OF EACH 00000440
000450*                          READING TO AQTSTAT AND, ON THE FINAL   00000450
000460*                          CALL, USES THE MIN/MAX INDEX HANDED    00000460
000470*                          BACK TO BUILD AND DISPLAY THE WHOLE    00000470
000480*                          MIN/MAX READING VIA AQTFMT, NOT JUST   00000480
000490*                          THE BARE LEVEL.  ADD NOW RETURNS THE   00000490
000500*                          STAMPED TIMESTAMP TO THE CALLER SO     00000500
000510*                          AQTDRV CAN ECHO THE FULL READING.      00000510
000520*                          DROPPED THE DEAD NEXT-PAGE AND         00000520
000530*                          DIGIT-CHARS SPECIAL-NAMES - NEITHER    00000530
000540*                          IS REFERENCED ANYWHERE IN THIS MODULE. 00000540
000550* 08/10/26 TJM  AQT-0033   SHOP STANDARD SAYS EVERY CALLABLE      00000550
000560*                          ENGINE CARRIES A SPECIAL-NAMES PARA,   00000560
000570*                          EVEN ONE THAT NEVER PRINTS A REPORT -  00000570
000580*                          PUT IT BACK WITH A REAL UPSI TRACE     00000580
000590*                          SWITCH SO FUNCTION DISPATCH CAN BE     00000590
000600*                          ECHOED TO THE CONSOLE ON DEMAND.       00000600
000610*----------------------------------------------------------------*00000610
000620       ENVIRONMENT DIVISION.                                      00000620
000630       CONFIGURATION SECTION.                                     00000630
000640       SOURCE-COMPUTER. IBM-390.                                  00000640
000650       OBJECT-COMPUTER. IBM-390.                                  00000650
000660       SPECIAL-NAMES.                                             00000660
000670           UPSI-0 IS AQT-TRACE-SWITCH.                            00000670
000680       INPUT-OUTPUT SECTION.                                      00000680
000690       FILE-CONTROL.                                              00000690
000700           SELECT READINGS-FILE                                   00000700
000710           ASSIGN TO UT-S-READNGS                                 00000710
000720             ORGANIZATION IS LINE SEQUENTIAL                      00000720
000730             FILE STATUS IS RFCODE.                               00000730
000740                                                                  00000740
000750       DATA DIVISION.                                             00000750
000760       FILE SECTION.                                              00000760
000770      ****** readings.csv -- ONE LINE PER SENSOR READING, PLAIN   00000770
000780      ****** TEXT, COMMA-DELIMITED.  REWRITTEN WHOLE ON SAVE.     00000780
000790       FD  READINGS-FILE                                          00000790
000800           RECORDING MODE IS F                                    00000800
000810           LABEL RECORDS ARE STANDARD                             00000810
000820           DATA RECORD IS READINGS-FILE-REC.                      00000820
000830       01  READINGS-FILE-REC              PIC X(80).              00000830
000840                                                                  00000840
000850       WORKING-STORAGE SECTION.                                   00000850
000860       77  WS-FOUND-SW             PIC X(01) VALUE "N".           00000860
000870           88  WS-ENTRY-FOUND      VALUE "Y".                     00000870
000880       77  WS-FOUND-IDX            PIC 9(4) COMP.                 00000880
000890       77  WS-SHIFT-IDX            PIC 9(4) COMP.                 00000890
000900       01  FILE-STATUS-CODES.                                     00000900
000910           05  RFCODE                  PIC X(2).                  00000910
000920               88 CODE-READ-OK    VALUE "00".                     00000920
000930               88 NO-MORE-READNGS VALUE "10".                     00000930
000940           05  FILLER                  PIC X(04).                 00000940
000950                                                                  00000950
000960       COPY AQTREAD.                                              00000960
000970                                                                  00000970
000980       01  ID-GENERATION-FIELDS.                                  00000980
000990           05  WS-NEXT-ID-SEQ          PIC 9(6) COMP.             00000990
001000           05  WS-ID-SEEDED-SW         PIC X(01) VALUE "N".       00001000
001010               88  WS-ID-SEEDED        VALUE "Y".                 00001010
001020           05  WS-TIME-NOW             PIC 9(8).                  00001020
001030           05  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.               00001030
001040               10  FILLER              PIC 9(2).                  00001040
001050               10  WS-TIME-SEED        PIC 9(6).                  00001050
001060                                                                  00001060
001070       01  STAMP-FIELDS.                                          00001070
001080           05  WS-DATE-NOW             PIC 9(8).                  00001080
001090           05  WS-DATE-NOW-R REDEFINES WS-DATE-NOW.               00001090
001100               10  WS-DN-CENT-YEAR     PIC 9(4).                  00001100
001110               10  WS-DN-MONTH         PIC 9(2).                  00001110
001120               10  WS-DN-DAY           PIC 9(2).                  00001120
001130           05  WS-TIME-OF-DAY          PIC 9(8).                  00001130
001140           05  WS-TIME-OF-DAY-R REDEFINES WS-TIME-OF-DAY.         00001140
001150               10  WS-TD-HOUR          PIC 9(2).                  00001150
001160               10  WS-TD-MINUTE        PIC 9(2).                  00001160
001170               10  WS-TD-SECOND        PIC 9(2).                  00001170
001180               10  FILLER              PIC 9(2).                  00001180
001190                                                                  00001190
001200       01  AQTFMT-LINKAGE-FIELDS.                                 00001200
001210           05  LK-AQTFMT-REC.                                     00001210
001220               10  LK-AQTFMT-ID        PIC X(08).                 00001220
001230               10  LK-AQTFMT-TIMESTAMP PIC X(20).                 00001230
001240               10  LK-AQTFMT-LEVEL     PIC S9(5)V9(3).            00001240
001250               10  LK-AQTFMT-PH        PIC S9(2)V9(2).            00001250
001260               10  LK-AQTFMT-TURBIDITY PIC S9(5)V9(2).            00001260
001270               10  FILLER              PIC X(04).                 00001270
001280           05  LK-AQTFMT-CSV-LINE      PIC X(80).                 00001280
001290           05  LK-AQTFMT-DISPLAY-LINE  PIC X(80).                 00001290
001300           05  FILLER                  PIC X(04).                 00001300
001310           05  WS-AQTFMT-FUNC          PIC X(01).                 00001310
001320           05  WS-AQTFMT-RC            PIC S9(4) COMP.            00001320
001330                                                                  00001330
001340       01  AQTSTAT-LINKAGE-FIELDS.                                00001340
001350           05  WS-AQTSTAT-FUNC         PIC X(01).                 00001350
001360           05  WS-AQTSTAT-RC           PIC S9(4) COMP.            00001360
001370           05  WS-ACCUM-IDX-VAL        PIC 9(4) COMP.             00001370
001380           05  WS-STAT-RESULTS.                                   00001380
001390               10  WS-READING-COUNT    PIC 9(5) COMP.             00001390
001400               10  WS-AVG-LEVEL        PIC S9(5)V9(3).            00001400
001410               10  WS-MIN-LEVEL        PIC S9(5)V9(3).            00001410
001420               10  WS-MAX-LEVEL        PIC S9(5)V9(3).            00001420
001430               10  WS-MIN-IDX          PIC 9(4) COMP.             00001430
001440               10  WS-MAX-IDX          PIC 9(4) COMP.             00001440
001450               10  FILLER              PIC X(04).                 00001450
001460                                                                  00001460
001470       01  WS-STATS-DISPLAY-LINE.                                 00001470
001480           05  FILLER                  PIC X(08) VALUE "COUNT  =".00001480
001490           05  WSD-COUNT               PIC ZZZZ9.                 00001490
001500           05  FILLER                  PIC X(01) VALUE SPACE.     00001500
001510           05  FILLER                  PIC X(08) VALUE "AVG LVL=".00001510
001520           05  WSD-AVG                 PIC -9(5).9(3).            00001520
001530           05  FILLER                  PIC X(31) VALUE SPACES.    00001530
001540                                                                  00001540
001550       COPY AQTABND.                                              00001550
001560                                                                  00001560
001570       LINKAGE SECTION.                                           00001570
001580       01  JRNL-FUNCTION-CODE          PIC X(01).                 00001580
001590           88  JRNL-LOAD               VALUE "L".                 00001590
001600           88  JRNL-ADD                VALUE "A".                 00001600
001610           88  JRNL-LIST               VALUE "T".                 00001610
001620           88  JRNL-STATS              VALUE "S".                 00001620
001630           88  JRNL-REMOVE             VALUE "R".                 00001630
001640           88  JRNL-SAVE               VALUE "V".                 00001640
001650       01  LK-ADD-LEVEL                PIC S9(5)V9(3).            00001650
001660       01  LK-ADD-PH                   PIC S9(2)V9(2).            00001660
001670       01  LK-ADD-TURBIDITY            PIC S9(5)V9(2).            00001670
001680       01  LK-ADD-NEW-ID               PIC X(08).                 00001680
001690       01  LK-ADD-TIMESTAMP            PIC X(20).                 00001690
001700       01  LK-REMOVE-ID                PIC X(08).                 00001700
001710       01  JRNL-RETURN-CD              PIC S9(4) COMP.            00001710
001720           88  JRNL-OK                 VALUE 0.                   00001720
001730           88  JRNL-NOT-FOUND          VALUE 4.                   00001730
001740           88  JRNL-EMPTY              VALUE 8.                   00001740
001750                                                                  00001750
001760       PROCEDURE DIVISION USING JRNL-FUNCTION-CODE, LK-ADD-LEVEL, 00001760
001770           LK-ADD-PH, LK-ADD-TURBIDITY, LK-ADD-NEW-ID,            00001770
001780           LK-ADD-TIMESTAMP, LK-REMOVE-ID, JRNL-RETURN-CD.        00001780
001790       0000-AQTJRNL.                                              00001790
001800           MOVE ZERO TO JRNL-RETURN-CD.                           00001800
001810           IF AQT-TRACE-SWITCH                                    00001810
001820               DISPLAY "AQTJRNL FUNCTION=" JRNL-FUNCTION-CODE.    00001820
001830           IF JRNL-LOAD                                           00001830
001840               PERFORM 100-LOAD-JOURNAL THRU 100-EXIT             00001840
001850           ELSE IF JRNL-ADD                                       00001850
001860               PERFORM 200-ADD-ENTRY THRU 200-EXIT                00001860
001870           ELSE IF JRNL-LIST                                      00001870
001880               PERFORM 300-LIST-ENTRIES THRU 300-EXIT             00001880
001890           ELSE IF JRNL-STATS                                     00001890
001900               PERFORM 400-COMPUTE-STATS THRU 400-EXIT            00001900
001910           ELSE IF JRNL-REMOVE                                    00001910
001920               PERFORM 500-REMOVE-ENTRY THRU 500-EXIT             00001920
001930           ELSE IF JRNL-SAVE                                      00001930
001940               PERFORM 600-SAVE-JOURNAL THRU 600-EXIT             00001940
001950           ELSE                                                   00001950
001960               GO TO 1000-ABEND-RTN.                              00001960
001970           GOBACK.                                                00001970
001980                                                                  00001980
001990       100-LOAD-JOURNAL.                                          00001990
002000           MOVE "100-LOAD-JOURNAL" TO PARA-NAME.                  00002000
002010           MOVE ZERO TO WJT-ENTRY-COUNT.                          00002010
002020           OPEN INPUT READINGS-FILE.                              00002020
002030           IF NOT CODE-READ-OK AND NOT NO-MORE-READNGS            00002030
002040               GO TO 100-EXIT.                                    00002040
002050           READ READINGS-FILE                                     00002050
002060               AT END                                             00002060
002070               MOVE "10" TO RFCODE                                00002070
002080               GO TO 100-EXIT.                                    00002080
002090       100-READ-LOOP.                                             00002090
002100           IF READINGS-FILE-REC NOT = SPACES                      00002100
002110               PERFORM 120-PARSE-ONE-LINE THRU 120-EXIT.          00002110
002120           READ READINGS-FILE                                     00002120
002130               AT END                                             00002130
002140               MOVE "10" TO RFCODE                                00002140
002150               GO TO 100-EXIT.                                    00002150
002160           GO TO 100-READ-LOOP.                                   00002160
002170       100-EXIT.                                                  00002170
002180           IF NO-MORE-READNGS                                     00002180
002190               CLOSE READINGS-FILE.                               00002190
002200           EXIT.                                                  00002200
002210                                                                  00002210
002220       120-PARSE-ONE-LINE.                                        00002220
002230           MOVE "120-PARSE-ONE-LINE" TO PARA-NAME.                00002230
002240           MOVE READINGS-FILE-REC TO LK-AQTFMT-CSV-LINE.          00002240
002250           MOVE "P" TO WS-AQTFMT-FUNC.                            00002250
002260           CALL "AQTFMT" USING WS-AQTFMT-FUNC, LK-AQTFMT-REC,     00002260
002270               LK-AQTFMT-CSV-LINE, LK-AQTFMT-DISPLAY-LINE,        00002270
002280               WS-AQTFMT-RC.                                      00002280
002290           IF WS-AQTFMT-RC NOT = ZERO                             00002290
002300               GO TO 120-EXIT.                                    00002300
002310           IF WJT-ENTRY-COUNT >= 9999                             00002310
002320               GO TO 120-EXIT.                                    00002320
002330           ADD 1 TO WJT-ENTRY-COUNT.                              00002330
002340           SET WJT-IDX TO WJT-ENTRY-COUNT.                        00002340
002350           MOVE LK-AQTFMT-ID TO WJT-ID(WJT-IDX).                  00002350
002360           MOVE LK-AQTFMT-TIMESTAMP TO WJT-TIMESTAMP(WJT-IDX).    00002360
002370           MOVE LK-AQTFMT-LEVEL TO WJT-LEVEL(WJT-IDX).            00002370
002380           MOVE LK-AQTFMT-PH TO WJT-PH(WJT-IDX).                  00002380
002390           MOVE LK-AQTFMT-TURBIDITY TO WJT-TURBIDITY(WJT-IDX).    00002390
002400       120-EXIT.                                                  00002400
002410           EXIT.                                                  00002410
002420                                                                  00002420
002430       200-ADD-ENTRY.                                             00002430
002440           MOVE "200-ADD-ENTRY" TO PARA-NAME.                     00002440
002450           IF WJT-ENTRY-COUNT >= 9999                             00002450
002460               SET JRNL-NOT-FOUND TO TRUE                         00002460
002470               GO TO 200-EXIT.                                    00002470
002480           IF NOT WS-ID-SEEDED                                    00002480
002490               ACCEPT WS-TIME-NOW FROM TIME                       00002490
002500               MOVE WS-TIME-SEED TO WS-NEXT-ID-SEQ                00002500
002510               SET WS-ID-SEEDED TO TRUE.                          00002510
002520           ADD 1 TO WS-NEXT-ID-SEQ.                               00002520
002530           IF WS-NEXT-ID-SEQ > 999999                             00002530
002540               MOVE 1 TO WS-NEXT-ID-SEQ.                          00002540
002550           MOVE SPACES TO LK-ADD-NEW-ID.                          00002550
002560           STRING "R" DELIMITED BY SIZE                           00002560
002570               WS-NEXT-ID-SEQ DELIMITED BY SIZE                   00002570
002580               INTO LK-ADD-NEW-ID.                                00002580
002590                                                                  00002590
002600           ACCEPT WS-DATE-NOW FROM DATE YYYYMMDD.                 00002600
002610           ACCEPT WS-TIME-OF-DAY FROM TIME.                       00002610
002620                                                                  00002620
002630           ADD 1 TO WJT-ENTRY-COUNT.                              00002630
002640           SET WJT-IDX TO WJT-ENTRY-COUNT.                        00002640
002650           MOVE LK-ADD-NEW-ID TO WJT-ID(WJT-IDX).                 00002650
002660           MOVE SPACES TO WJT-TIMESTAMP(WJT-IDX).                 00002660
002670           MOVE WS-DN-CENT-YEAR TO WJT-TIMESTAMP(WJT-IDX)(1:4).   00002670
002680           MOVE "-" TO WJT-TIMESTAMP(WJT-IDX)(5:1).               00002680
002690           MOVE WS-DN-MONTH TO WJT-TIMESTAMP(WJT-IDX)(6:2).       00002690
002700           MOVE "-" TO WJT-TIMESTAMP(WJT-IDX)(8:1).               00002700
002710           MOVE WS-DN-DAY TO WJT-TIMESTAMP(WJT-IDX)(9:2).         00002710
002720           MOVE "T" TO WJT-TIMESTAMP(WJT-IDX)(11:1).              00002720
002730           MOVE WS-TD-HOUR TO WJT-TIMESTAMP(WJT-IDX)(12:2).       00002730
002740           MOVE ":" TO WJT-TIMESTAMP(WJT-IDX)(14:1).              00002740
002750           MOVE WS-TD-MINUTE TO WJT-TIMESTAMP(WJT-IDX)(15:2).     00002750
002760           MOVE ":" TO WJT-TIMESTAMP(WJT-IDX)(17:1).              00002760
002770           MOVE WS-TD-SECOND TO WJT-TIMESTAMP(WJT-IDX)(18:2).     00002770
002780           MOVE "Z" TO WJT-TIMESTAMP(WJT-IDX)(20:1).              00002780
002790           MOVE LK-ADD-LEVEL TO WJT-LEVEL(WJT-IDX).               00002790
002800           MOVE LK-ADD-PH TO WJT-PH(WJT-IDX).                     00002800
002810           MOVE LK-ADD-TURBIDITY TO WJT-TURBIDITY(WJT-IDX).       00002810
002820           MOVE WJT-TIMESTAMP(WJT-IDX) TO LK-ADD-TIMESTAMP.       00002820
002830           SET JRNL-OK TO TRUE.                                   00002830
002840       200-EXIT.                                                  00002840
002850           EXIT.                                                  00002850
002860                                                                  00002860
002870       300-LIST-ENTRIES.                                          00002870
002880           MOVE "300-LIST-ENTRIES" TO PARA-NAME.                  00002880
002890           IF WJT-ENTRY-COUNT = ZERO                              00002890
002900               SET JRNL-EMPTY TO TRUE                             00002900
002910               GO TO 300-EXIT.                                    00002910
002920           PERFORM 320-LIST-ONE-ENTRY THRU 320-EXIT               00002920
002930               VARYING WJT-IDX FROM 1 BY 1                        00002930
002940               UNTIL WJT-IDX > WJT-ENTRY-COUNT.                   00002940
002950           SET JRNL-OK TO TRUE.                                   00002950
002960       300-EXIT.                                                  00002960
002970           EXIT.                                                  00002970
002980                                                                  00002980
002990       320-LIST-ONE-ENTRY.                                        00002990
003000           MOVE "320-LIST-ONE-ENTRY" TO PARA-NAME.                00003000
003010           MOVE WJT-ID(WJT-IDX) TO LK-AQTFMT-ID.                  00003010
003020           MOVE WJT-TIMESTAMP(WJT-IDX) TO LK-AQTFMT-TIMESTAMP.    00003020
003030           MOVE WJT-LEVEL(WJT-IDX) TO LK-AQTFMT-LEVEL.            00003030
003040           MOVE WJT-PH(WJT-IDX) TO LK-AQTFMT-PH.                  00003040
003050           MOVE WJT-TURBIDITY(WJT-IDX) TO LK-AQTFMT-TURBIDITY.    00003050
003060           MOVE "D" TO WS-AQTFMT-FUNC.                            00003060
003070           CALL "AQTFMT" USING WS-AQTFMT-FUNC, LK-AQTFMT-REC,     00003070
003080               LK-AQTFMT-CSV-LINE, LK-AQTFMT-DISPLAY-LINE,        00003080
003090               WS-AQTFMT-RC.                                      00003090
003100           DISPLAY LK-AQTFMT-DISPLAY-LINE.                        00003100
003110       320-EXIT.                                                  00003110
003120           EXIT.                                                  00003120
003130                                                                  00003130
003140       400-COMPUTE-STATS.                                         00003140
003150           MOVE "400-COMPUTE-STATS" TO PARA-NAME.                 00003150
003160           IF WJT-ENTRY-COUNT = ZERO                              00003160
003170               SET JRNL-EMPTY TO TRUE                             00003170
003180               GO TO 400-EXIT.                                    00003180
003190           MOVE "R" TO WS-AQTSTAT-FUNC.                           00003190
003200           MOVE ZERO TO WS-ACCUM-IDX-VAL.                         00003200
003210           CALL "AQTSTAT" USING WS-AQTSTAT-FUNC, WJT-LEVEL(1),    00003210
003220               WS-ACCUM-IDX-VAL, WS-STAT-RESULTS, WS-AQTSTAT-RC.  00003220
003230           PERFORM 420-ACCUM-ONE-ENTRY THRU 420-EXIT              00003230
003240               VARYING WJT-IDX FROM 1 BY 1                        00003240
003250               UNTIL WJT-IDX > WJT-ENTRY-COUNT.                   00003250
003260           MOVE "F" TO WS-AQTSTAT-FUNC.                           00003260
003270           CALL "AQTSTAT" USING WS-AQTSTAT-FUNC, WJT-LEVEL(1),    00003270
003280               WS-ACCUM-IDX-VAL, WS-STAT-RESULTS, WS-AQTSTAT-RC.  00003280
003290           MOVE WS-READING-COUNT TO WSD-COUNT.                    00003290
003300           MOVE WS-AVG-LEVEL TO WSD-AVG.                          00003300
003310           DISPLAY WS-STATS-DISPLAY-LINE.                         00003310
003320           SET WJT-IDX TO WS-MIN-IDX.                             00003320
003330           PERFORM 440-DISPLAY-ONE-STAT-REC THRU 440-EXIT.        00003330
003340           DISPLAY "MIN READING: " LK-AQTFMT-DISPLAY-LINE.        00003340
003350           SET WJT-IDX TO WS-MAX-IDX.                             00003350
003360           PERFORM 440-DISPLAY-ONE-STAT-REC THRU 440-EXIT.        00003360
003370           DISPLAY "MAX READING: " LK-AQTFMT-DISPLAY-LINE.        00003370
003380           SET JRNL-OK TO TRUE.                                   00003380
003390       400-EXIT.                                                  00003390
003400           EXIT.                                                  00003400
003410                                                                  00003410
003420       420-ACCUM-ONE-ENTRY.                                       00003420
003430           MOVE "420-ACCUM-ONE-ENTRY" TO PARA-NAME.               00003430
003440           MOVE "A" TO WS-AQTSTAT-FUNC.                           00003440
003450           SET WS-ACCUM-IDX-VAL FROM WJT-IDX.                     00003450
003460           CALL "AQTSTAT" USING WS-AQTSTAT-FUNC,                  00003460
003470               WJT-LEVEL(WJT-IDX), WS-ACCUM-IDX-VAL,              00003470
003480               WS-STAT-RESULTS, WS-AQTSTAT-RC.                    00003480
003490       420-EXIT.                                                  00003490
003500           EXIT.                                                  00003500
003510                                                                  00003510
003520       440-DISPLAY-ONE-STAT-REC.                                  00003520
003530*          RE-LOOKS UP ONE WJT ROW BY THE INDEX AQTSTAT HANDED    00003530
003540*          BACK (WS-MIN-IDX/WS-MAX-IDX) AND RUNS IT THROUGH       00003540
003550*          AQTFMT'S DISPLAY-BUILD FUNCTION, THE SAME WAY          00003550
003560*          320-LIST-ONE-ENTRY DOES FOR THE LIST OPERATION.        00003560
003570           MOVE "440-DISPLAY-ONE-STAT-REC" TO PARA-NAME.          00003570
003580           MOVE WJT-ID(WJT-IDX) TO LK-AQTFMT-ID.                  00003580
003590           MOVE WJT-TIMESTAMP(WJT-IDX) TO LK-AQTFMT-TIMESTAMP.    00003590
003600           MOVE WJT-LEVEL(WJT-IDX) TO LK-AQTFMT-LEVEL.            00003600
003610           MOVE WJT-PH(WJT-IDX) TO LK-AQTFMT-PH.                  00003610
003620           MOVE WJT-TURBIDITY(WJT-IDX) TO LK-AQTFMT-TURBIDITY.    00003620
003630           MOVE "D" TO WS-AQTFMT-FUNC.                            00003630
003640           CALL "AQTFMT" USING WS-AQTFMT-FUNC, LK-AQTFMT-REC,     00003640
003650               LK-AQTFMT-CSV-LINE, LK-AQTFMT-DISPLAY-LINE,        00003650
003660               WS-AQTFMT-RC.                                      00003660
003670       440-EXIT.                                                  00003670
003680           EXIT.                                                  00003680
003690                                                                  00003690
003700       500-REMOVE-ENTRY.                                          00003700
003710           MOVE "500-REMOVE-ENTRY" TO PARA-NAME.                  00003710
003720           MOVE "N" TO WS-FOUND-SW.                               00003720
003730           IF WJT-ENTRY-COUNT = ZERO                              00003730
003740               SET JRNL-NOT-FOUND TO TRUE                         00003740
003750               GO TO 500-EXIT.                                    00003750
003760           SET WJT-SRCH-IDX TO 1.                                 00003760
003770           SEARCH WJT-ENTRY                                       00003770
003780               AT END                                             00003780
003790                   CONTINUE                                       00003790
003800               WHEN WJT-ID(WJT-SRCH-IDX) = LK-REMOVE-ID           00003800
003810                   SET WS-ENTRY-FOUND TO TRUE                     00003810
003820                   SET WS-FOUND-IDX TO WJT-SRCH-IDX               00003820
003830           END-SEARCH.                                            00003830
003840           IF NOT WS-ENTRY-FOUND                                  00003840
003850               SET JRNL-NOT-FOUND TO TRUE                         00003850
003860               GO TO 500-EXIT.                                    00003860
003870           PERFORM 520-SHIFT-TABLE-UP THRU 520-EXIT.              00003870
003880           SUBTRACT 1 FROM WJT-ENTRY-COUNT.                       00003880
003890           SET JRNL-OK TO TRUE.                                   00003890
003900       500-EXIT.                                                  00003900
003910           EXIT.                                                  00003910
003920                                                                  00003920
003930       520-SHIFT-TABLE-UP.                                        00003930
003940           MOVE "520-SHIFT-TABLE-UP" TO PARA-NAME.                00003940
003950*          SPLICE THE FOUND ENTRY OUT OF THE TABLE BY SLIDING     00003950
003960*          EVERYTHING BELOW IT UP ONE ROW -- THE ARRAY-BACKED     00003960
003970*          EQUIVALENT OF RELINKING A SINGLY-LINKED LIST NODE.     00003970
003980           PERFORM 540-SHIFT-ONE-ROW THRU 540-EXIT                00003980
003990               VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1        00003990
004000               UNTIL WS-SHIFT-IDX >= WJT-ENTRY-COUNT.             00004000
004010       520-EXIT.                                                  00004010
004020           EXIT.                                                  00004020
004030                                                                  00004030
004040       540-SHIFT-ONE-ROW.                                         00004040
004050           MOVE "540-SHIFT-ONE-ROW" TO PARA-NAME.                 00004050
004060           SET WJT-IDX TO WS-SHIFT-IDX.                           00004060
004070           SET WJT-SRCH-IDX TO WS-SHIFT-IDX.                      00004070
004080           ADD 1 TO WJT-SRCH-IDX.                                 00004080
004090           MOVE WJT-ENTRY(WJT-SRCH-IDX) TO WJT-ENTRY(WJT-IDX).    00004090
004100       540-EXIT.                                                  00004100
004110           EXIT.                                                  00004110
004120                                                                  00004120
004130       600-SAVE-JOURNAL.                                          00004130
004140           MOVE "600-SAVE-JOURNAL" TO PARA-NAME.                  00004140
004150           OPEN OUTPUT READINGS-FILE.                             00004150
004160           IF WJT-ENTRY-COUNT > ZERO                              00004160
004170               PERFORM 620-SAVE-ONE-ENTRY THRU 620-EXIT           00004170
004180                   VARYING WJT-IDX FROM 1 BY 1                    00004180
004190                   UNTIL WJT-IDX > WJT-ENTRY-COUNT.               00004190
004200           CLOSE READINGS-FILE.                                   00004200
004210           SET JRNL-OK TO TRUE.                                   00004210
004220       600-EXIT.                                                  00004220
004230           EXIT.                                                  00004230
004240                                                                  00004240
004250       620-SAVE-ONE-ENTRY.                                        00004250
004260           MOVE "620-SAVE-ONE-ENTRY" TO PARA-NAME.                00004260
004270           MOVE WJT-ID(WJT-IDX) TO LK-AQTFMT-ID.                  00004270
004280           MOVE WJT-TIMESTAMP(WJT-IDX) TO LK-AQTFMT-TIMESTAMP.    00004280
004290           MOVE WJT-LEVEL(WJT-IDX) TO LK-AQTFMT-LEVEL.            00004290
004300           MOVE WJT-PH(WJT-IDX) TO LK-AQTFMT-PH.                  00004300
004310           MOVE WJT-TURBIDITY(WJT-IDX) TO LK-AQTFMT-TURBIDITY.    00004310
004320           MOVE "B" TO WS-AQTFMT-FUNC.                            00004320
004330           CALL "AQTFMT" USING WS-AQTFMT-FUNC, LK-AQTFMT-REC,     00004330
004340               LK-AQTFMT-CSV-LINE, LK-AQTFMT-DISPLAY-LINE,        00004340
004350               WS-AQTFMT-RC.                                      00004350
004360           MOVE LK-AQTFMT-CSV-LINE TO READINGS-FILE-REC.          00004360
004370           WRITE READINGS-FILE-REC.                               00004370
004380       620-EXIT.                                                  00004380
004390           EXIT.                                                  00004390
004400                                                                  00004400
004410       1000-ABEND-RTN.                                            00004410
004420           MOVE "1000-ABEND-RTN" TO PARA-NAME.                    00004420
004430           DISPLAY "*** ABNORMAL END OF PROGRAM AQTJRNL ***"      00004430
004440               UPON CONSOLE.                                      00004440
004450           DIVIDE ZERO-VAL INTO ONE-VAL.                          00004450
