000100       IDENTIFICATION DIVISION.                                   00000100
000110      ************************************************************00000110
000120       PROGRAM-ID.  AQTDRV.                                       00000120
000130       AUTHOR. JON SAYLES.                                        00000130
000140       INSTALLATION. COBOL DEVELOPMENT CENTER.                    00000140
000150       DATE-WRITTEN. 01/23/88.                                    00000150
000160       DATE-COMPILED.                                             00000160
000170       SECURITY. NON-CONFIDENTIAL.                                00000170
000180*----------------------------------------------------------------*00000180
000190* AQTDRV -- AQUATRACK WATER-QUALITY JOURNAL, OPERATOR MENU        00000190
000200* DRIVER.  TOP-LEVEL JOB FOR THE AQUATRACK SUITE -- LOADS THE     00000200
000210* JOURNAL AT START-UP, RUNS THE OPERATOR MENU UNTIL EXIT IS       00000210
000220* PICKED, AND SAVES ON THE WAY OUT.  ALL THE REAL TABLE WORK      00000220
000230* IS DONE BY AQTJRNL -- THIS PROGRAM ONLY PROMPTS, VALIDATES      00000230
000240* OPERATOR INPUT, AND CALLS DOWN TO IT.  SKELETON LIFTED FROM     00000240
000250* THE OLD PATLIST REPORT DRIVER.                                  00000250
000260*                                                                 00000260
000270* MAINTENANCE LOG                                                 00000270
000280* ---------------------------------------------------------------*00000280
000290* DATE     BY   REQUEST    DESCRIPTION                            00000290
000300* -------- ---- ---------- ------------------------------------- *00000300
000310* 01/23/88 JS   AQT-0004   ORIGINAL - MENU PICKS 1-5 AND 0 FOR    00000310
000320*                          EXIT, PER THE OLD PATLIST SKELETON.    00000320
000330* 06/08/90 RPK  AQT-0009   ADDED 210-VALIDATE-NUMERIC-INPUT SO A  00000330
000340*                          BAD LEVEL/PH/TURB ENTRY DOESN'T ABEND  00000340
000350*                          THE RUN -- ADD IS SIMPLY ABANDONED.    00000350
000360* 02/27/91 DMH  AQT-0013   UNRECOGNIZED MENU PICKS NOW RE-PROMPT  00000360
000370*                          INSTEAD OF FALLING THROUGH TO EXIT.    00000370
000380* 09/08/98 DMH  AQT-0017   Y2K SWEEP - NO DATE FIELDS HERE, LOG   00000380
000390*                          ENTRY ONLY, NOTHING TO CHANGE.         00000390
000400* 03/11/26 RPK  AQT-0029   CONVERTED FROM A REPORT JOB TO AN      00000400
000410*                          INTERACTIVE MENU OVER AQTJRNL/AQTSTAT/ 00000410
000420*                          AQTFMT FOR THE AQUATRACK CONVERSION.   00000420
000430* 08/10/26 TJM  AQT-0031   ADD NOW CALLS AQTFMT DIRECTLY TO ECHO  00000430
000440*                          THE JUST-ADDED READING'S FORMATTED     00000440
000450*                          TEXT, USING THE TIMESTAMP AQTJRNL      00000450
000460*                          HANDS BACK ON THE ADD CALL.  DROPPED   00000460
000470*                          THE DEAD NEXT-PAGE SPECIAL-NAME (THIS  00000470
000480*                          PROGRAM NEVER PRINTS A REPORT) AND THE 00000480
000490*                          UNUSED AQT-DEBUG-SWITCH UPSI.          00000490
000500* 08/10/26 TJM  AQT-0033   THE STARTUP LOAD CALL NOW CHECKS ITS   00000500
000510*                          OWN RETURN-CODE AND FALLS INTO         00000510
000520*                          1000-ABEND-RTN ON ANYTHING BUT         00000520
000530*                          JRNL-OK - THAT PARAGRAPH WAS SITTING   00000530
000540*                          HERE UNREACHABLE SINCE THE MENU LOOP   00000540
000550*                          HAS NO BAD-FUNCTION-CODE PATH OF ITS   00000550
000560*                          OWN THE WAY AQTJRNL'S DISPATCH DOES.   00000560
000570*----------------------------------------------------------------*00000570
000580       ENVIRONMENT DIVISION.                                      00000580
000590       CONFIGURATION SECTION.                                     00000590
000600       SOURCE-COMPUTER. IBM-390.                                  00000600
000610       OBJECT-COMPUTER. IBM-390.                                  00000610
000620       SPECIAL-NAMES.                                             00000620
000630           CLASS DIGIT-CHARS IS "0123456789".                     00000630
000640       INPUT-OUTPUT SECTION.                                      00000640
000650                                                                  00000650
000660       DATA DIVISION.                                             00000660
000670       FILE SECTION.                                              00000670
000680                                                                  00000680
000690       WORKING-STORAGE SECTION.                                   00000690
000700*      (SAME FIELDS THE JOURNAL ENGINE USES -- SEE AQTREAD.CPY)   00000700
000710       77  WS-MENU-PICK            PIC X(01).                     00000710
000720           88  PICK-ADD            VALUE "1".                     00000720
000730           88  PICK-LIST           VALUE "2".                     00000730
000740           88  PICK-STATS          VALUE "3".                     00000740
000750           88  PICK-REMOVE         VALUE "4".                     00000750
000760           88  PICK-SAVE           VALUE "5".                     00000760
000770           88  PICK-EXIT           VALUE "0".                     00000770
000780       77  WS-MORE-MENU-SW         PIC X(01) VALUE "Y".           00000780
000790           88  WS-MORE-MENU        VALUE "Y".                     00000790
000800                                                                  00000800
000810       01  MENU-TEXT-LINES.                                       00000810
000820           05  FILLER PIC X(40) VALUE                             00000820
000830               "AQUATRACK WATER MONITORING - MAIN MENU".          00000830
000840           05  FILLER PIC X(40) VALUE                             00000840
000850               "  1 = ADD READING            4 = REMOVE".         00000850
000860           05  FILLER PIC X(40) VALUE                             00000860
000870               "  2 = LIST READINGS          5 = SAVE  ".         00000870
000880           05  FILLER PIC X(40) VALUE                             00000880
000890               "  3 = STATISTICS             0 = EXIT  ".         00000890
000900                                                                  00000900
000910       01  OPERATOR-INPUT-FIELDS.                                 00000910
000920           05  WS-LEVEL-TEXT           PIC X(12).                 00000920
000930           05  WS-PH-TEXT              PIC X(12).                 00000930
000940           05  WS-TURBIDITY-TEXT       PIC X(12).                 00000940
000950           05  WS-REMOVE-ID-TEXT       PIC X(08).                 00000950
000960           05  FILLER                  PIC X(06).                 00000960
000970                                                                  00000970
000980       01  WS-ADD-INPUT-FIELDS.                                   00000980
000990           05  WS-ADD-LEVEL            PIC S9(5)V9(3).            00000990
001000*          THE THREE REDEFINES BELOW GIVE 1000-ABEND-RTN A RAW    00001000
001010*          BYTE VIEW OF THE ADD-IN-PROGRESS FIELDS WHEN A         00001010
001020*          CONVERTED VALUE BLOWS UP DOWNSTREAM IN AQTJRNL.        00001020
001030           05  WS-ADD-LEVEL-BYTES REDEFINES WS-ADD-LEVEL          00001030
001040                                          PIC X(04).              00001040
001050           05  WS-ADD-PH               PIC S9(2)V9(2).            00001050
001060           05  WS-ADD-PH-BYTES REDEFINES WS-ADD-PH PIC X(02).     00001060
001070           05  WS-ADD-TURBIDITY        PIC S9(5)V9(2).            00001070
001080           05  WS-ADD-TURB-BYTES REDEFINES WS-ADD-TURBIDITY       00001080
001090                                          PIC X(04).              00001090
001100           05  WS-ADD-NEW-ID           PIC X(08).                 00001100
001110           05  WS-ADD-TIMESTAMP        PIC X(20).                 00001110
001120           05  WS-REMOVE-ID            PIC X(08).                 00001120
001130           05  FILLER                  PIC X(08).                 00001130
001140                                                                  00001140
001150       01  WS-CONVERT-FIELDS.                                     00001150
001160           05  WC-TEXT                 PIC X(12).                 00001160
001170           05  WC-SCALE                PIC 9(1) COMP.             00001170
001180           05  WC-VALUE                PIC S9(7)V9(3) COMP-3.     00001180
001190           05  WC-VALID-SW             PIC X(01).                 00001190
001200               88  WC-VALID            VALUE "Y".                 00001200
001210               88  WC-INVALID          VALUE "N".                 00001210
001220           05  WC-SIGN-FACTOR          PIC S9(1) COMP.            00001220
001230           05  WC-ACCUM                PIC S9(9) COMP.            00001230
001240           05  WC-FRAC-DIGITS          PIC 9(1) COMP.             00001240
001250           05  WC-POS                  PIC 9(2) COMP.             00001250
001260           05  WC-LEN                  PIC 9(2) COMP.             00001260
001270           05  WC-CHAR                 PIC X(01).                 00001270
001280           05  WC-DIGIT                PIC 9(1).                  00001280
001290           05  WC-SEEN-DOT-SW          PIC X(01).                 00001290
001300               88  WC-SEEN-DOT         VALUE "Y".                 00001300
001310           05  WC-SEEN-DIGIT-SW        PIC X(01).                 00001310
001320               88  WC-SEEN-DIGIT       VALUE "Y".                 00001320
001330           05  FILLER                  PIC X(04).                 00001330
001340                                                                  00001340
001350       01  JRNL-LINKAGE-FIELDS.                                   00001350
001360           05  WS-JRNL-FUNC            PIC X(01).                 00001360
001370           05  WS-JRNL-RC              PIC S9(4) COMP.            00001370
001380               88  WS-JRNL-OK          VALUE 0.                   00001380
001390               88  WS-JRNL-NOT-FOUND   VALUE 4.                   00001390
001400               88  WS-JRNL-EMPTY       VALUE 8.                   00001400
001410           05  FILLER                  PIC X(02).                 00001410
001420                                                                  00001420
001430       01  AQTFMT-LINKAGE-FIELDS.                                 00001430
001440           05  LK-AQTFMT-REC.                                     00001440
001450               10  LK-AQTFMT-ID        PIC X(08).                 00001450
001460               10  LK-AQTFMT-TIMESTAMP PIC X(20).                 00001460
001470               10  LK-AQTFMT-LEVEL     PIC S9(5)V9(3).            00001470
001480               10  LK-AQTFMT-PH        PIC S9(2)V9(2).            00001480
001490               10  LK-AQTFMT-TURBIDITY PIC S9(5)V9(2).            00001490
001500               10  FILLER              PIC X(04).                 00001500
001510           05  LK-AQTFMT-CSV-LINE      PIC X(80).                 00001510
001520           05  LK-AQTFMT-DISPLAY-LINE  PIC X(80).                 00001520
001530           05  FILLER                  PIC X(04).                 00001530
001540           05  WS-AQTFMT-FUNC          PIC X(01).                 00001540
001550           05  WS-AQTFMT-RC            PIC S9(4) COMP.            00001550
001560                                                                  00001560
001570       COPY AQTABND.                                              00001570
001580                                                                  00001580
001590       PROCEDURE DIVISION.                                        00001590
001600           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                00001600
001610           PERFORM 100-MAINLINE THRU 100-EXIT                     00001610
001620               UNTIL NOT WS-MORE-MENU.                            00001620
001630           PERFORM 700-EXIT-OPTION THRU 700-EXIT.                 00001630
001640           MOVE ZERO TO RETURN-CODE.                              00001640
001650           GOBACK.                                                00001650
001660                                                                  00001660
001670       000-HOUSEKEEPING.                                          00001670
001680           MOVE "000-HOUSEKEEPING" TO PARA-NAME.                  00001680
001690           DISPLAY "******** AQUATRACK STARTING UP ********".     00001690
001700           MOVE "L" TO WS-JRNL-FUNC.                              00001700
001710           CALL "AQTJRNL" USING WS-JRNL-FUNC, WS-ADD-LEVEL,       00001710
001720               WS-ADD-PH, WS-ADD-TURBIDITY, WS-ADD-NEW-ID,        00001720
001730               WS-ADD-TIMESTAMP, WS-REMOVE-ID, WS-JRNL-RC.        00001730
001740*          A LOAD CAN ONLY COME BACK JRNL-OK - readings.csv JUST  00001740
001750*          GOT OPENED AND READ, THERE IS NO SUCH THING AS "NOT    00001750
001760*          FOUND" OR "EMPTY" ON A LOAD.  ANY OTHER RETURN-CODE    00001760
001770*          MEANS AQTJRNL BLEW UP BEFORE IT EVER SET ONE, SO WE    00001770
001780*          DO NOT TRUST THE JOURNAL TABLE ENOUGH TO RUN THE MENU. 00001780
001790           IF NOT WS-JRNL-OK                                      00001790
001800               GO TO 1000-ABEND-RTN.                              00001800
001810       000-EXIT.                                                  00001810
001820           EXIT.                                                  00001820
001830                                                                  00001830
001840       100-MAINLINE.                                              00001840
001850           MOVE "100-MAINLINE" TO PARA-NAME.                      00001850
001860           DISPLAY MENU-TEXT-LINES.                               00001860
001870           DISPLAY "ENTER YOUR CHOICE: ".                         00001870
001880           ACCEPT WS-MENU-PICK.                                   00001880
001890           EVALUATE TRUE                                          00001890
001900               WHEN PICK-ADD                                      00001900
001910                   PERFORM 200-ADD-READING THRU 200-EXIT          00001910
001920               WHEN PICK-LIST                                     00001920
001930                   PERFORM 300-LIST-READINGS THRU 300-EXIT        00001930
001940               WHEN PICK-STATS                                    00001940
001950                   PERFORM 400-READING-STATS THRU 400-EXIT        00001950
001960               WHEN PICK-REMOVE                                   00001960
001970                   PERFORM 500-REMOVE-READING THRU 500-EXIT       00001970
001980               WHEN PICK-SAVE                                     00001980
001990                   PERFORM 600-SAVE-JOURNAL THRU 600-EXIT         00001990
002000               WHEN PICK-EXIT                                     00002000
002010                   MOVE "N" TO WS-MORE-MENU-SW                    00002010
002020               WHEN OTHER                                         00002020
002030                  DISPLAY "*** BAD MENU PICK - TRY AGAIN ***".    00002030
002040           END-EVALUATE.                                          00002040
002050       100-EXIT.                                                  00002050
002060           EXIT.                                                  00002060
002070                                                                  00002070
002080       200-ADD-READING.                                           00002080
002090           MOVE "200-ADD-READING" TO PARA-NAME.                   00002090
002100           DISPLAY "ENTER WATER LEVEL (METERS): ".                00002100
002110           ACCEPT WS-LEVEL-TEXT.                                  00002110
002120           MOVE WS-LEVEL-TEXT TO WC-TEXT.                         00002120
002130           MOVE 3 TO WC-SCALE.                                    00002130
002140           PERFORM 220-CONVERT-TEXT-TO-DECIMAL THRU 220-EXIT.     00002140
002150           IF WC-INVALID                                          00002150
002160               DISPLAY "*** BAD NUMBER - READING NOT ADDED ***"   00002160
002170               GO TO 200-EXIT.                                    00002170
002180           MOVE WC-VALUE TO WS-ADD-LEVEL.                         00002180
002190                                                                  00002190
002200           DISPLAY "ENTER PH: ".                                  00002200
002210           ACCEPT WS-PH-TEXT.                                     00002210
002220           MOVE WS-PH-TEXT TO WC-TEXT.                            00002220
002230           MOVE 2 TO WC-SCALE.                                    00002230
002240           PERFORM 220-CONVERT-TEXT-TO-DECIMAL THRU 220-EXIT.     00002240
002250           IF WC-INVALID                                          00002250
002260               DISPLAY "*** BAD NUMBER - READING NOT ADDED ***"   00002260
002270               GO TO 200-EXIT.                                    00002270
002280           MOVE WC-VALUE TO WS-ADD-PH.                            00002280
002290                                                                  00002290
002300           DISPLAY "ENTER TURBIDITY: ".                           00002300
002310           ACCEPT WS-TURBIDITY-TEXT.                              00002310
002320           MOVE WS-TURBIDITY-TEXT TO WC-TEXT.                     00002320
002330           MOVE 2 TO WC-SCALE.                                    00002330
002340           PERFORM 220-CONVERT-TEXT-TO-DECIMAL THRU 220-EXIT.     00002340
002350           IF WC-INVALID                                          00002350
002360               DISPLAY "*** BAD NUMBER - READING NOT ADDED ***"   00002360
002370               GO TO 200-EXIT.                                    00002370
002380           MOVE WC-VALUE TO WS-ADD-TURBIDITY.                     00002380
002390                                                                  00002390
002400           MOVE "A" TO WS-JRNL-FUNC.                              00002400
002410           CALL "AQTJRNL" USING WS-JRNL-FUNC, WS-ADD-LEVEL,       00002410
002420               WS-ADD-PH, WS-ADD-TURBIDITY, WS-ADD-NEW-ID,        00002420
002430               WS-ADD-TIMESTAMP, WS-REMOVE-ID, WS-JRNL-RC.        00002430
002440           IF WS-JRNL-OK                                          00002440
002450               PERFORM 230-ECHO-ADDED-READING THRU 230-EXIT       00002450
002460           ELSE                                                   00002460
002470               DISPLAY "*** JOURNAL IS FULL - NOT ADDED ***".     00002470
002480       200-EXIT.                                                  00002480
002490           EXIT.                                                  00002490
002500                                                                  00002500
002510       220-CONVERT-TEXT-TO-DECIMAL.                               00002510
002520*          SAME DIGIT-BY-DIGIT CONVERSION AQTFMT USES FOR THE     00002520
002530*          CSV PARSE -- KEPT SEPARATE HERE SINCE THIS ONE WORKS   00002530
002540*          OFF THE OPERATOR'S TYPED-IN TEXT, NOT A CSV FIELD.     00002540
002550           MOVE "Y" TO WC-VALID-SW.                               00002550
002560           MOVE +1 TO WC-SIGN-FACTOR.                             00002560
002570           MOVE ZERO TO WC-ACCUM, WC-FRAC-DIGITS.                 00002570
002580           MOVE "N" TO WC-SEEN-DOT-SW, WC-SEEN-DIGIT-SW.          00002580
002590           MOVE LENGTH OF WC-TEXT TO WC-LEN.                      00002590
002600           PERFORM 225-SCAN-ONE-CHAR THRU 225-EXIT                00002600
002610               VARYING WC-POS FROM 1 BY 1                         00002610
002620               UNTIL WC-POS > WC-LEN.                             00002620
002630           IF WC-SEEN-DIGIT-SW NOT = "Y"                          00002630
002640               MOVE "N" TO WC-VALID-SW.                           00002640
002650           IF WC-VALID                                            00002650
002660               COMPUTE WC-VALUE ROUNDED =                         00002660
002670                  (WC-ACCUM / (10 ** WC-FRAC-DIGITS)) *           00002670
002680                   WC-SIGN-FACTOR                                 00002680
002690           ELSE                                                   00002690
002700               MOVE ZERO TO WC-VALUE.                             00002700
002710       220-EXIT.                                                  00002710
002720           EXIT.                                                  00002720
002730                                                                  00002730
002740       225-SCAN-ONE-CHAR.                                         00002740
002750*          ONE CHARACTER OF THE OPERATOR'S TYPED FIELD, CALLED    00002750
002760*          ONCE PER POSITION BY THE PERFORM VARYING ABOVE.        00002760
002770           MOVE WC-TEXT(WC-POS:1) TO WC-CHAR                      00002770
002780           EVALUATE TRUE                                          00002780
002790               WHEN WC-CHAR = SPACE                               00002790
002800                   CONTINUE                                       00002800
002810               WHEN WC-CHAR = "+" AND WC-POS = 1                  00002810
002820                   MOVE +1 TO WC-SIGN-FACTOR                      00002820
002830               WHEN WC-CHAR = "-" AND WC-POS = 1                  00002830
002840                   MOVE -1 TO WC-SIGN-FACTOR                      00002840
002850               WHEN WC-CHAR = "." AND NOT WC-SEEN-DOT             00002850
002860                   MOVE "Y" TO WC-SEEN-DOT-SW                     00002860
002870               WHEN WC-CHAR IS DIGIT-CHARS                        00002870
002880                   MOVE WC-CHAR TO WC-DIGIT                       00002880
002890                   COMPUTE WC-ACCUM = WC-ACCUM * 10 + WC-DIGIT    00002890
002900                   MOVE "Y" TO WC-SEEN-DIGIT-SW                   00002900
002910                   IF WC-SEEN-DOT                                 00002910
002920                       ADD 1 TO WC-FRAC-DIGITS                    00002920
002930                   END-IF                                         00002930
002940               WHEN OTHER                                         00002940
002950                   MOVE "N" TO WC-VALID-SW                        00002950
002960           END-EVALUATE.                                          00002960
002970       225-EXIT.                                                  00002970
002980           EXIT.                                                  00002980
002990                                                                  00002990
003000       230-ECHO-ADDED-READING.                                    00003000
003010*          BUILDS THE SAME "DISPLAY FORMAT" LINE 320-LIST-ONE-    00003010
003020*          ENTRY USES IN AQTJRNL, SO THE OPERATOR SEES THE WHOLE  00003020
003030*          STAMPED READING RIGHT AFTER ADDING IT - SEE AQT-0031.  00003030
003040           MOVE WS-ADD-NEW-ID TO LK-AQTFMT-ID.                    00003040
003050           MOVE WS-ADD-TIMESTAMP TO LK-AQTFMT-TIMESTAMP.          00003050
003060           MOVE WS-ADD-LEVEL TO LK-AQTFMT-LEVEL.                  00003060
003070           MOVE WS-ADD-PH TO LK-AQTFMT-PH.                        00003070
003080           MOVE WS-ADD-TURBIDITY TO LK-AQTFMT-TURBIDITY.          00003080
003090           MOVE "D" TO WS-AQTFMT-FUNC.                            00003090
003100           CALL "AQTFMT" USING WS-AQTFMT-FUNC, LK-AQTFMT-REC,     00003100
003110               LK-AQTFMT-CSV-LINE, LK-AQTFMT-DISPLAY-LINE,        00003110
003120               WS-AQTFMT-RC.                                      00003120
003130           DISPLAY "READING ADDED: " LK-AQTFMT-DISPLAY-LINE.      00003130
003140       230-EXIT.                                                  00003140
003150           EXIT.                                                  00003150
003160                                                                  00003160
003170       300-LIST-READINGS.                                         00003170
003180           MOVE "300-LIST-READINGS" TO PARA-NAME.                 00003180
003190           MOVE "T" TO WS-JRNL-FUNC.                              00003190
003200           CALL "AQTJRNL" USING WS-JRNL-FUNC, WS-ADD-LEVEL,       00003200
003210               WS-ADD-PH, WS-ADD-TURBIDITY, WS-ADD-NEW-ID,        00003210
003220               WS-ADD-TIMESTAMP, WS-REMOVE-ID, WS-JRNL-RC.        00003220
003230           IF WS-JRNL-EMPTY                                       00003230
003240               DISPLAY "*** NO READINGS IN THE JOURNAL ***".      00003240
003250       300-EXIT.                                                  00003250
003260           EXIT.                                                  00003260
003270                                                                  00003270
003280       400-READING-STATS.                                         00003280
003290           MOVE "400-READING-STATS" TO PARA-NAME.                 00003290
003300           MOVE "S" TO WS-JRNL-FUNC.                              00003300
003310           CALL "AQTJRNL" USING WS-JRNL-FUNC, WS-ADD-LEVEL,       00003310
003320               WS-ADD-PH, WS-ADD-TURBIDITY, WS-ADD-NEW-ID,        00003320
003330               WS-ADD-TIMESTAMP, WS-REMOVE-ID, WS-JRNL-RC.        00003330
003340           IF WS-JRNL-EMPTY                                       00003340
003350               DISPLAY "*** NO READINGS IN THE JOURNAL ***".      00003350
003360       400-EXIT.                                                  00003360
003370           EXIT.                                                  00003370
003380                                                                  00003380
003390       500-REMOVE-READING.                                        00003390
003400           MOVE "500-REMOVE-READING" TO PARA-NAME.                00003400
003410           DISPLAY "ENTER ID TO REMOVE: ".                        00003410
003420           ACCEPT WS-REMOVE-ID-TEXT.                              00003420
003430           MOVE WS-REMOVE-ID-TEXT TO WS-REMOVE-ID.                00003430
003440           MOVE "R" TO WS-JRNL-FUNC.                              00003440
003450           CALL "AQTJRNL" USING WS-JRNL-FUNC, WS-ADD-LEVEL,       00003450
003460               WS-ADD-PH, WS-ADD-TURBIDITY, WS-ADD-NEW-ID,        00003460
003470               WS-ADD-TIMESTAMP, WS-REMOVE-ID, WS-JRNL-RC.        00003470
003480           IF WS-JRNL-OK                                          00003480
003490               DISPLAY "READING REMOVED: " WS-REMOVE-ID           00003490
003500           ELSE                                                   00003500
003510               DISPLAY "*** ID NOT FOUND: " WS-REMOVE-ID.         00003510
003520       500-EXIT.                                                  00003520
003530           EXIT.                                                  00003530
003540                                                                  00003540
003550       600-SAVE-JOURNAL.                                          00003550
003560           MOVE "600-SAVE-JOURNAL" TO PARA-NAME.                  00003560
003570           MOVE "V" TO WS-JRNL-FUNC.                              00003570
003580           CALL "AQTJRNL" USING WS-JRNL-FUNC, WS-ADD-LEVEL,       00003580
003590               WS-ADD-PH, WS-ADD-TURBIDITY, WS-ADD-NEW-ID,        00003590
003600               WS-ADD-TIMESTAMP, WS-REMOVE-ID, WS-JRNL-RC.        00003600
003610           DISPLAY "JOURNAL SAVED TO readings.csv".               00003610
003620       600-EXIT.                                                  00003620
003630           EXIT.                                                  00003630
003640                                                                  00003640
003650       700-EXIT-OPTION.                                           00003650
003660           MOVE "700-EXIT-OPTION" TO PARA-NAME.                   00003660
003670           PERFORM 600-SAVE-JOURNAL THRU 600-EXIT.                00003670
003680           DISPLAY "******** AQUATRACK NORMAL END ********".      00003680
003690       700-EXIT.                                                  00003690
003700           EXIT.                                                  00003700
003710                                                                  00003710
003720       1000-ABEND-RTN.                                            00003720
003730           MOVE "1000-ABEND-RTN" TO PARA-NAME.                    00003730
003740           DISPLAY "*** ABNORMAL END OF PROGRAM AQTDRV ***"       00003740
003750               UPON CONSOLE.                                      00003750
003760           DIVIDE ZERO-VAL INTO ONE-VAL.                          00003760
