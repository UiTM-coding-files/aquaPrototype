000100******************************************************************00000100
000200* AQTABND  --  SHOP-STANDARD ABEND RECORD FOR THE AQUATRACK SUITE*00000200
000300*                                                                 00000300
000400* COPY THIS INTO ANY PROGRAM THAT WRITES TO 1000-ABEND-RTN.  THE  00000400
000500* DIVIDE-BY-ZERO-VAL TRICK AT THE BOTTOM OF THAT PARAGRAPH FORCES 00000500
000600* AN 0C7 SO THE JOB SHOWS UP RED ON THE RUN LOG INSTEAD OF JUST   00000600
000700* ENDING QUIETLY WITH A BAD RETURN-CODE.                          00000700
000800*                                                                 00000800
000900* MAINTENANCE LOG                                                 00000900
001000* ---------------------------------------------------------------*00001000
001100* DATE     BY   REQUEST    DESCRIPTION                            00001100
001200* -------- ---- ---------- ------------------------------------- *00001200
001300* 06/14/84 RPK  AQT-0001   ORIGINAL COPYBOOK, BUILT ON THE SHOP'S 00001300
001400*                          STANDARD ABENDREC PATTERN.             00001400
001500* 09/08/98 DMH  AQT-0017   Y2K SWEEP - NO DATE FIELDS HERE, LOG   00001500
001600*                          ENTRY ONLY, NOTHING TO CHANGE.         00001600
001700* 03/11/26 RPK  AQT-0029   RECHECKED FOR THE AQUATRACK CONVERSION 00001700
001800*                          -- LAYOUT UNCHANGED, STILL SHOP STD.   00001800
001900******************************************************************00001900
002000 01  ABEND-REC.                                                   00002000
002100     05  ABEND-REASON                PIC X(60).                   00002100
002200     05  EXPECTED-VAL                PIC X(10).                   00002200
002300     05  ACTUAL-VAL                  PIC X(10).                   00002300
002400     05  PARA-NAME                   PIC X(30).                   00002400
002500     05  FILLER                      PIC X(20).                   00002500
002600 01  ZERO-VAL                        PIC S9(1) COMP VALUE +0.     00002600
002700 01  ONE-VAL                         PIC S9(1) COMP VALUE +1.     00002700
